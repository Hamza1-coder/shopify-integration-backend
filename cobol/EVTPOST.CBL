000100      ************************************************************
000200      * This program is to post inbound inventory-adjustment events
000300      *    from the storefront webhook queue against the Product
000400      *    Master, USING an in-memory table SEARCH for the keyed
000500      *    lookup by SKU.
000600      *
000700      * Used File
000800      *    - Inventory Events (Sequential) : INVEVENT
000900      *    - Product Master (Sequential) : PRODMAST
001000      *    - Inventory Change Log (Sequential, Extend) : INVLOG
001100      *
001200      ************************************************************
001300       IDENTIFICATION              DIVISION.
001400      *-----------------------------------------------------------
001500       PROGRAM-ID.                 EVENT-POST.
001600       AUTHOR.                     C. J. LOWRY.
001700       INSTALLATION.               MERCHANDISING SYSTEMS.
001800       DATE-WRITTEN.               SEPTEMBER 30, 1989.
001900       DATE-COMPILED.
002000       SECURITY.                   UNCLASSIFIED.
002100      *-----------------------------------------------------------
002200      * CHANGE LOG
002300      *   09/30/89  CJL  ORIGINAL PROGRAM - BALANCE-LINE MASTER/
002400      *                  TRANSACTION UPDATE AGAINST THE NIGHTLY
002500      *                  RECEIPT/SALE FEED
002600      *   04/17/91  RTW  ERROR TRANSACTIONS NOW CARRY A REASON CODE
002700      *                  INSTEAD OF A BARE COPY OF THE INPUT RECORD
002800      *   02/03/98  RTW  Y2K - PART-NUMBER KEY WIDENED, DATE WORK
002900      *                  AREAS CONVERTED TO CCYYMMDD
003000      *   06/14/04  JLK  CNV-1187  REWRITTEN FOR THE ONLINE CATALOG
003100      *                  FEED - TRANSACTION FILE REPLACED BY THE
003200      *                  STOREFRONT WEBHOOK EVENT QUEUE, PART NUMBER
003300      *                  REPLACED BY SKU, BALANCE-LINE MATCH REPLACED
003400      *                  BY TABLE LOAD/SEARCH SINCE EVENTS DO NOT
003500      *                  ARRIVE SORTED
003600      *   04/02/09  SKP  CNV-1960  EVENT STATUS NOW PROCESSING/
003700      *                  COMPLETED/FAILED INSTEAD OF A SIMPLE POSTED
003800      *                  FLAG - OPERATIONS WANTED TO SEE IN-FLIGHT WORK
003900      *   11/19/13  DMH  CNV-2510  CALLED FROM THE NIGHTLY CHAIN DRIVER
004000      *   03/07/17  KLM  CNV-2910  STAMPS EVT-POSTED-DATE ON EVERY
004100      *                  EVENT AT POSTING TIME SO AGEDPURG CAN AGE THE
004200      *                  EVENT QUEUE OFF THE ACTUAL POST DATE
004300      *-----------------------------------------------------------
004400       ENVIRONMENT                 DIVISION.
004500      *-----------------------------------------------------------
004600       CONFIGURATION               SECTION.
004700       SOURCE-COMPUTER.            IBM-4381.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000      *-----------------------------------------------------------
005100       INPUT-OUTPUT                SECTION.
005200       FILE-CONTROL.
005300           SELECT  EVENT-FILE-IN
005400                   ASSIGN TO INVEVENT
005500                   ORGANIZATION IS SEQUENTIAL
005600                   FILE STATUS IS EVT-FILE-STAT.
005700
005800           SELECT  EVENT-FILE-OUT
005900                   ASSIGN TO INVEVTN
006000                   ORGANIZATION IS SEQUENTIAL
006100                   FILE STATUS IS EVTO-FILE-STAT.
006200
006300           SELECT  PRODUCT-MASTER-IO
006400                   ASSIGN TO PRODMAST
006500                   ORGANIZATION IS SEQUENTIAL
006600                   FILE STATUS IS MAST-FILE-STAT.
006700
006800           SELECT  PRODUCT-MASTER-OUT
006900                   ASSIGN TO PRODMSTN
007000                   ORGANIZATION IS SEQUENTIAL
007100                   FILE STATUS IS MSTO-FILE-STAT.
007200
007300           SELECT  INVENTORY-LOG-OUT
007400                   ASSIGN TO INVLOG
007500                   ORGANIZATION IS SEQUENTIAL
007600                   FILE STATUS IS LOG-FILE-STAT.
007700
007800      ************************************************************
007900       DATA                        DIVISION.
008000      *-----------------------------------------------------------
008100       FILE                        SECTION.
008200       FD  EVENT-FILE-IN
008300           RECORD CONTAINS 133 CHARACTERS
008400           DATA RECORD IS EVENT-RECORD.
008500       COPY EVENTR.
008600
008700       FD  EVENT-FILE-OUT
008800           RECORD CONTAINS 133 CHARACTERS
008900           DATA RECORD IS EVENT-RECORD-O.
009000       01  EVENT-RECORD-O              PIC X(133).
009100
009200       FD  PRODUCT-MASTER-IO
009300           RECORD CONTAINS 158 CHARACTERS
009400           DATA RECORD IS PROD-MASTER-RECORD.
009500       COPY PRODREC.
009600
009700       FD  PRODUCT-MASTER-OUT
009800           RECORD CONTAINS 158 CHARACTERS
009900           DATA RECORD IS PROD-MASTER-RECORD-O.
010000       01  PROD-MASTER-RECORD-O         PIC X(158).
010100
010200       FD  INVENTORY-LOG-OUT
010300           RECORD CONTAINS 117 CHARACTERS
010400           DATA RECORD IS INVLOG-RECORD.
010500       COPY INVLOGR.
010600
010700      *-----------------------------------------------------------
010800       WORKING-STORAGE             SECTION.
010900      *-----------------------------------------------------------
011000       01  SWITCHES-AND-COUNTERS.
011100           05  EVT-EOF-SW               PIC X(01) VALUE "N".
011200               88  EVT-EOF                     VALUE "Y".
011300           05  MAST-EOF-SW              PIC X(01) VALUE "N".
011400               88  MAST-EOF                    VALUE "Y".
011500           05  FOUND-SW                 PIC X(01) VALUE "N".
011600               88  SKU-FOUND                   VALUE "Y".
011700           05  TABLE-OCCURS-CNT         PIC 9(05) COMP   VALUE ZERO.
011800           05  SEARCH-INDEX             PIC 9(05) COMP.
011900
012000       77  PROCESSED-CNT                PIC 9(07) COMP   VALUE ZERO.
012100       77  COMPLETED-CNT                PIC 9(07) COMP   VALUE ZERO.
012200       77  FAILED-CNT                   PIC 9(07) COMP   VALUE ZERO.
012300
012400       01  FILE-STATUS-GROUP.
012500           05  EVT-FILE-STAT            PIC X(02).
012600           05  EVTO-FILE-STAT           PIC X(02).
012700           05  MAST-FILE-STAT           PIC X(02).
012800           05  MSTO-FILE-STAT           PIC X(02).
012900           05  LOG-FILE-STAT            PIC X(02).
013000
013100      * Product Master loaded whole into a table for keyed access by
013200      * SKU - catalog volumes are small enough that an in-memory
013300      * SEARCH beats maintaining an indexed data set for this run.
013400       01  PROD-TABLE-AREA.
013500           05  PROD-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
013600                                DEPENDING ON TABLE-OCCURS-CNT
013700                                INDEXED BY PT-IDX.
013800               10  PT-ID                PIC 9(09).
013900               10  PT-SKU               PIC X(20).
014000               10  PT-NAME              PIC X(40).
014100               10  PT-PRICE             PIC S9(08)V99.
014200               10  PT-INV-QTY           PIC 9(09).
014300               10  PT-ACTIVE            PIC X(01).
014400               10  PT-DESC              PIC X(60).
014500               10  PT-LAST-UPD          PIC 9(08).
014600               10  FILLER               PIC X(01).
014700
014800       01  CURRENT-DATE-WS.
014900           05  CUR-CCYY                 PIC 9(04).
015000           05  CUR-MM                   PIC 9(02).
015100           05  CUR-DD                   PIC 9(02).
015200           05  CUR-TIME                 PIC 9(08).
015300       01  RUN-DATE REDEFINES CURRENT-DATE-WS
015400                                        PIC 9(08).
015500
015600       77  ERROR-MESSAGE-WS             PIC X(60).
015700
015800      ************************************************************
015900       PROCEDURE                   DIVISION.
016000      *-----------------------------------------------------------
016100      * Main procedure
016200      *-----------------------------------------------------------
016300       100-EVENT-POST.
016400           PERFORM 200-INITIATE-EVENT-POST.
016500           PERFORM 200-PROCESS-EVENTS UNTIL EVT-EOF.
016600           PERFORM 200-TERMINATE-EVENT-POST.
016700
016800           STOP RUN.
016900
017000      ************************************************************
017100      * Open all files, load the Product Master into the in-memory
017200      * table, read the first event.
017300      *-----------------------------------------------------------
017400       200-INITIATE-EVENT-POST.
017500           PERFORM 300-OPEN-ALL-FILES
017600               THRU 300-LOAD-PRODUCT-TABLE-EXIT.
017700           ACCEPT   CURRENT-DATE-WS FROM DATE YYYYMMDD.
017800           PERFORM 300-READ-EVENT-FILE.
017900
018000      *-----------------------------------------------------------
018100      * One event per pass - set it PROCESSING, dispatch by type,
018200      * write the (possibly updated) event record, read the next.
018300      *-----------------------------------------------------------
018400       200-PROCESS-EVENTS.
018500           ADD      1              TO PROCESSED-CNT.
018600           MOVE     "PROCESSING"   TO EVT-STATUS.
018700           PERFORM  300-DISPATCH-EVENT.
018800           MOVE     RUN-DATE       TO EVT-POSTED-DATE.
018900           WRITE    EVENT-RECORD-O FROM EVENT-RECORD.
019000           PERFORM  300-READ-EVENT-FILE.
019100
019200      *-----------------------------------------------------------
019300      * Rewrite the Product Master from the table, display the run
019400      * totals, close all files.
019500      *-----------------------------------------------------------
019600       200-TERMINATE-EVENT-POST.
019700           PERFORM  300-REWRITE-PRODUCT-MASTER.
019800           DISPLAY  "EVENT POST COMPLETE - PROCESSED " PROCESSED-CNT
019900                    " COMPLETED " COMPLETED-CNT
020000                    " FAILED "    FAILED-CNT.
020100           PERFORM  300-CLOSE-ALL-FILES.
020200
020300      ************************************************************
020400       300-OPEN-ALL-FILES.
020500           OPEN     INPUT   EVENT-FILE-IN
020600                    OUTPUT  EVENT-FILE-OUT
020700                    INPUT   PRODUCT-MASTER-IO
020800                    OUTPUT  PRODUCT-MASTER-OUT
020900                    EXTEND  INVENTORY-LOG-OUT.
021000
021100      *-----------------------------------------------------------
021200      * Read the Product Master sequentially into PROD-TABLE-AREA so
021300      * every later lookup is a SEARCH, not a file READ.
021400      *-----------------------------------------------------------
021500       300-LOAD-PRODUCT-TABLE.
021600           PERFORM 310-READ-MASTER-FOR-LOAD UNTIL MAST-EOF.
021700
021800       300-LOAD-PRODUCT-TABLE-EXIT.
021900           EXIT.
022000
022100      *-----------------------------------------------------------
022200       310-READ-MASTER-FOR-LOAD.
022300           READ PRODUCT-MASTER-IO
022400               AT END MOVE "Y" TO MAST-EOF-SW.
022500           IF  NOT MAST-EOF
022600               ADD 1 TO TABLE-OCCURS-CNT
022700               SET  PT-IDX TO TABLE-OCCURS-CNT
022800               MOVE PROD-ID      TO PT-ID (PT-IDX)
022900               MOVE PROD-SKU     TO PT-SKU (PT-IDX)
023000               MOVE PROD-NAME    TO PT-NAME (PT-IDX)
023100               MOVE PROD-PRICE   TO PT-PRICE (PT-IDX)
023200               MOVE PROD-INV-QTY TO PT-INV-QTY (PT-IDX)
023300               MOVE PROD-ACTIVE  TO PT-ACTIVE (PT-IDX)
023400               MOVE PROD-DESC    TO PT-DESC (PT-IDX)
023500               MOVE PROD-LAST-UPD TO PT-LAST-UPD (PT-IDX)
023600           END-IF.
023700
023800      *-----------------------------------------------------------
023900       300-READ-EVENT-FILE.
024000           READ EVENT-FILE-IN
024100               AT END     MOVE "Y" TO EVT-EOF-SW
024200           END-READ.
024300
024400      *-----------------------------------------------------------
024500      * Route the event to its processor by EVT-TYPE - an unknown
024600      * type fails the event outright.
024700      *-----------------------------------------------------------
024800       300-DISPATCH-EVENT.
024900           EVALUATE TRUE
025000               WHEN EVT-IS-INVENTORY-UPDATE
025100                   PERFORM 400-APPLY-INVENTORY-UPDATE
025200               WHEN EVT-IS-PRODUCT-UPDATE
025300                   PERFORM 400-APPLY-PRODUCT-UPDATE
025400               WHEN OTHER
025500                   MOVE "NO PROCESSOR FOUND FOR EVENT TYPE"
025600                                        TO ERROR-MESSAGE-WS
025700                   PERFORM 400-FAIL-EVENT
025800           END-EVALUATE.
025900
026000      *-----------------------------------------------------------
026100      * Unload the table back to the Product Master, in table order.
026200      *-----------------------------------------------------------
026300       300-REWRITE-PRODUCT-MASTER.
026400           MOVE     1              TO SEARCH-INDEX.
026500           PERFORM  320-WRITE-TABLE-ENTRY
026600                    UNTIL SEARCH-INDEX > TABLE-OCCURS-CNT.
026700
026800      *-----------------------------------------------------------
026900       320-WRITE-TABLE-ENTRY.
027000           MOVE  PT-ID (SEARCH-INDEX)      TO PROD-ID.
027100           MOVE  PT-SKU (SEARCH-INDEX)     TO PROD-SKU.
027200           MOVE  PT-NAME (SEARCH-INDEX)    TO PROD-NAME.
027300           MOVE  PT-PRICE (SEARCH-INDEX)   TO PROD-PRICE.
027400           MOVE  PT-INV-QTY (SEARCH-INDEX) TO PROD-INV-QTY.
027500           MOVE  PT-ACTIVE (SEARCH-INDEX)  TO PROD-ACTIVE.
027600           MOVE  PT-DESC (SEARCH-INDEX)    TO PROD-DESC.
027700           MOVE  PT-LAST-UPD (SEARCH-INDEX) TO PROD-LAST-UPD.
027800           WRITE PROD-MASTER-RECORD-O FROM PROD-MASTER-RECORD.
027900           ADD   1                         TO SEARCH-INDEX.
028000
028100      *-----------------------------------------------------------
028200       300-CLOSE-ALL-FILES.
028300           CLOSE    EVENT-FILE-IN
028400                    EVENT-FILE-OUT
028500                    PRODUCT-MASTER-IO
028600                    PRODUCT-MASTER-OUT
028700                    INVENTORY-LOG-OUT.
028800
028900      ************************************************************
029000      * INVENTORY-UPDATE event - blank SKU fails outright; unknown
029100      * SKU fails with a message; otherwise set the product's
029200      * quantity, log the change, mark the event COMPLETED.
029300      *-----------------------------------------------------------
029400       400-APPLY-INVENTORY-UPDATE.
029500           IF  EVT-SKU = SPACES
029600               MOVE "SKU IS REQUIRED FOR AN INVENTORY UPDATE EVENT"
029700                                        TO ERROR-MESSAGE-WS
029800               PERFORM 400-FAIL-EVENT
029900           ELSE
030000               PERFORM 410-SEARCH-PRODUCT-BY-SKU
030100               IF  SKU-FOUND
030200                   PERFORM 410-POST-INVENTORY-CHANGE
030300                   MOVE "COMPLETED"    TO EVT-STATUS
030400                   ADD  1              TO COMPLETED-CNT
030500               ELSE
030600                   STRING "PRODUCT WITH SKU " EVT-SKU
030700                          " NOT FOUND" DELIMITED BY SIZE
030800                          INTO ERROR-MESSAGE-WS
030900                   PERFORM 400-FAIL-EVENT
031000               END-IF
031100           END-IF.
031200
031300      *-----------------------------------------------------------
031400      * SEARCH the table for a matching SKU.
031500      *-----------------------------------------------------------
031600       410-SEARCH-PRODUCT-BY-SKU.
031700           MOVE     "N"            TO FOUND-SW.
031800           SET      PT-IDX TO 1.
031900           IF  TABLE-OCCURS-CNT > 0
032000               SEARCH PROD-TABLE-ENTRY VARYING PT-IDX
032100                   AT END MOVE "N" TO FOUND-SW
032200                   WHEN PT-SKU (PT-IDX) = EVT-SKU
032300                       MOVE "Y" TO FOUND-SW
032400               END-SEARCH
032500           END-IF.
032600
032700      *-----------------------------------------------------------
032800      * Unlike the nightly CSV import, the webhook feed logs the
032900      * change whether or not the quantity actually moves - the
033000      * storefront side treats every inventory webhook received as
033100      * a confirmed stock event worth a record on its own.
033200      *-----------------------------------------------------------
033300       410-POST-INVENTORY-CHANGE.
033400           MOVE     PT-SKU (PT-IDX)      TO LOG-PROD-SKU.
033500           MOVE     PT-NAME (PT-IDX)     TO LOG-PROD-NAME.
033600           MOVE     PT-INV-QTY (PT-IDX)  TO LOG-OLD-QTY.
033700           MOVE     EVT-AVAILABLE        TO LOG-NEW-QTY.
033800           MOVE     "WEBHOOK UPDATE"     TO LOG-REASON.
033900           MOVE     RUN-DATE             TO LOG-DATE.
034000           WRITE    INVLOG-RECORD.
034100           MOVE     EVT-AVAILABLE  TO PT-INV-QTY (PT-IDX).
034200
034300      *-----------------------------------------------------------
034400      * PRODUCT-UPDATE event - the source system carries no real
034500      * field-level logic for this type, so it is simply
034600      * acknowledged and marked COMPLETED with no master change.
034700      *-----------------------------------------------------------
034800       400-APPLY-PRODUCT-UPDATE.
034900           MOVE     "COMPLETED"    TO EVT-STATUS.
035000           ADD      1              TO COMPLETED-CNT.
035100
035200      *-----------------------------------------------------------
035300      * Record the event's failure - status, message and count.
035400      *-----------------------------------------------------------
035500       400-FAIL-EVENT.
035600           MOVE     "FAILED"       TO EVT-STATUS.
035700           MOVE     ERROR-MESSAGE-WS TO EVT-ERROR.
035800           ADD      1              TO FAILED-CNT.
