000100      ************************************************************
000200      * TASKEXR      -  TASK EXECUTION RECORD LAYOUT
000300      *
000400      * Used By     - NGHTCHN (write, EXTEND mode, one entry per chain
000500      *               step plus the chain entry itself), AGEDPURG
000600      *               (purges COMPLETED entries past the retention
000700      *               window)
000800      *-----------------------------------------------------------
000900      * CHANGE LOG
001000      *   06/14/04  JLK  CNV-1187  ORIGINAL LAYOUT
001100      *   04/02/09  SKP  CNV-1960  ADDED TE-RESULT/TE-ERROR - OPERATIONS
001200      *                  WANTED A ONE-LINE OUTCOME WITHOUT GREPPING THE
001300      *                  JOB LOG
001400      *   11/19/13  DMH  CNV-2510  TE-DATE WIDENED TO CCYYMMDD (WAS
001500      *                  YYMMDD) AHEAD OF THE CENTURY ROLLOVER
001600      *-----------------------------------------------------------
001700       01  TASKEXEC-RECORD.
001800           05  TE-TYPE                      PIC X(16).
001900               88  TE-IS-IMPORT                 VALUE "IMPORT-CSV      ".
002000               88  TE-IS-VALIDATE                VALUE "VALIDATE-DATA   ".
002100               88  TE-IS-REPORT                  VALUE "GEN-REPORT      ".
002200               88  TE-IS-CHAIN                   VALUE "NIGHTLY-CHAIN   ".
002300           05  TE-STATUS                    PIC X(10).
002400               88  TE-PENDING                    VALUE "PENDING   ".
002500               88  TE-RUNNING                    VALUE "RUNNING   ".
002600               88  TE-COMPLETED                  VALUE "COMPLETED ".
002700               88  TE-FAILED                     VALUE "FAILED    ".
002800           05  TE-DATE                      PIC 9(08).
002900           05  TE-DATE-PARTS REDEFINES TE-DATE.
003000               10  TE-DATE-CCYY             PIC 9(04).
003100               10  TE-DATE-MM               PIC 9(02).
003200               10  TE-DATE-DD               PIC 9(02).
003300           05  TE-RESULT                    PIC X(60).            CNV-1960
003400           05  TE-ERROR                     PIC X(60).
003500           05  FILLER                       PIC X(08).
