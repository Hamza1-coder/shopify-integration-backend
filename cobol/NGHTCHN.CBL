000100      ************************************************************
000200      * This program is to orchestrate the nightly batch chain -
000300      *    CSV import, data validation, and report generation - and
000400      *    to write a Task Execution history entry for the chain
000500      *    itself and for each step it runs.
000600      *
000700      * Used File
000800      *    - Task Execution History (Sequential, Extend) : TASKEXEC
000900      *
001000      ************************************************************
001100       IDENTIFICATION              DIVISION.
001200      *-----------------------------------------------------------
001300       PROGRAM-ID.                 NIGHTLY-CHAIN.
001400       AUTHOR.                     D. M. HARTIGAN.
001500       INSTALLATION.               MERCHANDISING SYSTEMS.
001600       DATE-WRITTEN.               AUGUST 21, 1990.
001700       DATE-COMPILED.
001800       SECURITY.                   UNCLASSIFIED.
001900      *-----------------------------------------------------------
002000      * CHANGE LOG
002100      *   08/21/90  DMH  ORIGINAL PROGRAM - NIGHTLY JOB CHAIN FOR
002200      *                  THE PART NUMBER MASTER REBUILD AND STOCK
002300      *                  STATUS RUN, REPLACES THE OPERATOR'S MANUAL
002400      *                  JCL SUBMISSION LIST
002500      *   02/03/98  RTW  Y2K - TASK EXECUTION ENTRY DATE WIDENED TO
002600      *                  CCYYMMDD
002700      *   06/14/04  JLK  CNV-1187  REWRITTEN TO CHAIN THE ONLINE
002800      *                  CATALOG IMPORT, VALIDATION AND REPORT STEPS
002900      *                  IN PLACE OF THE OLD PART NUMBER JOBS
003000      *   04/02/09  SKP  CNV-1960  TASK EXECUTION ENTRY NOW WRITTEN
003100      *                  FOR EACH STEP, NOT JUST THE OVERALL CHAIN -
003200      *                  OPERATIONS WANTED TO SEE WHICH STEP FAILED
003300      *   11/19/13  DMH  CNV-2510  STEPS NOW CHECK NGHTCHN-RETURN-
003400      *                  CODE AND STOP THE CHAIN ON THE FIRST FAILURE
003500      *   03/14/17  KLM  CNV-2933  IMPORT STEP RECODED WITH A GO TO
003600      *                  RANGE FOR THE FAILED LEG, MATCHING THE
003700      *                  SHOP'S OLDER EOF/ERROR-FLOW STYLE
003800      *-----------------------------------------------------------
003900       ENVIRONMENT                 DIVISION.
004000      *-----------------------------------------------------------
004100       CONFIGURATION               SECTION.
004200       SOURCE-COMPUTER.            IBM-4381.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500      *-----------------------------------------------------------
004600       INPUT-OUTPUT                SECTION.
004700       FILE-CONTROL.
004800           SELECT  TASKEXEC-FILE-OUT
004900                   ASSIGN TO TASKEXEC
005000                   ORGANIZATION IS SEQUENTIAL
005100                   FILE STATUS IS TEO-FILE-STAT.
005200
005300      ************************************************************
005400       DATA                        DIVISION.
005500      *-----------------------------------------------------------
005600       FILE                        SECTION.
005700       FD  TASKEXEC-FILE-OUT
005800           RECORD CONTAINS 162 CHARACTERS
005900           DATA RECORD IS TASKEXEC-RECORD.
006000       COPY TASKEXR.
006100
006200      *-----------------------------------------------------------
006300       WORKING-STORAGE             SECTION.
006400      *-----------------------------------------------------------
006500       01  SWITCHES-AND-COUNTERS.
006600           05  TEO-FILE-STAT            PIC X(02).
006700
006800       77  STEPS-RUN-CNT                PIC 9(01) COMP   VALUE ZERO.
006900
007000      * CHAIN-FAILED-SW and STEP-RETURN-CODE also read together as a
007100      * single 2-byte status pair for the end-of-chain trace DISPLAY.
007200       01  CHAIN-STATUS-BYTES.
007300           05  CHAIN-FAILED-SW          PIC X(01) VALUE "N".
007400               88  CHAIN-HAS-FAILED             VALUE "Y".
007500           05  STEP-RETURN-CODE         PIC X(01).
007600               88  STEP-OK                      VALUE "0".
007700               88  STEP-FAILED                  VALUE "1".
007800       01  CHAIN-STATUS-COMBINED REDEFINES CHAIN-STATUS-BYTES
007900                                        PIC X(02).
008000
008100       01  CURRENT-DATE-WS.
008200           05  CUR-CCYY                 PIC 9(04).
008300           05  CUR-MM                   PIC 9(02).
008400           05  CUR-DD                   PIC 9(02).
008500           05  CUR-TIME                 PIC 9(08).
008600       01  RUN-DATE REDEFINES CURRENT-DATE-WS
008700                                        PIC 9(08).
008800
008900       77  STEP-ERROR-TEXT-WS           PIC X(60).
009000
009100      ************************************************************
009200       PROCEDURE                   DIVISION.
009300      *-----------------------------------------------------------
009400      * Main procedure
009500      *-----------------------------------------------------------
009600       100-NIGHTLY-CHAIN.
009700           PERFORM 200-A-OPEN-TASKEXEC-FILE
009800                   THRU 200-D-CHAIN-START-EXIT.
009900
010000           PERFORM 200-RUN-IMPORT-STEP
010100               THRU 210-IMPORT-STEP-EXIT.
010200           IF  NOT CHAIN-HAS-FAILED
010300               PERFORM 200-RUN-VALIDATE-STEP
010400           END-IF.
010500           IF  NOT CHAIN-HAS-FAILED
010600               PERFORM 200-RUN-REPORT-STEP
010700           END-IF.
010800
010900           PERFORM 200-WRITE-CHAIN-END-ENTRY.
011000           CLOSE    TASKEXEC-FILE-OUT.
011100
011200           STOP RUN.
011300
011400      ************************************************************
011500      * 200-A through 200-D are run as a single THRU range - the
011600      * file has to be open and today's date in hand before the
011700      * chain's own RUNNING entry is written.
011800      *-----------------------------------------------------------
011900       200-A-OPEN-TASKEXEC-FILE.
012000           OPEN     EXTEND  TASKEXEC-FILE-OUT.
012100
012200       200-B-GET-RUN-DATE.
012300           ACCEPT   CURRENT-DATE-WS FROM DATE YYYYMMDD.
012400
012500      *-----------------------------------------------------------
012600      * The NIGHTLY-CHAIN entry itself, marked RUNNING before any
012700      * step is started.
012800      *-----------------------------------------------------------
012900       200-C-WRITE-CHAIN-START-ENTRY.
013000           MOVE     "NIGHTLY-CHAIN   "   TO TE-TYPE.
013100           MOVE     "RUNNING   "         TO TE-STATUS.
013200           MOVE     RUN-DATE             TO TE-DATE.
013300           MOVE     SPACES               TO TE-RESULT.
013400           MOVE     SPACES               TO TE-ERROR.
013500           WRITE    TASKEXEC-RECORD.
013600
013700       200-D-CHAIN-START-EXIT.
013800           EXIT.
013900
014000      *-----------------------------------------------------------
014100      * CSV product import step.  200-RUN-IMPORT-STEP through 210-
014200      * IMPORT-STEP-EXIT run as one THRU range (called that way from
014300      * 100-NIGHTLY-CHAIN) so a failed step can GO TO the FAILED leg
014400      * and fall straight through to the EXIT, the same short-
014500      * circuit GO TO used for EOF/error flow elsewhere in the shop.
014600      *-----------------------------------------------------------
014700       200-RUN-IMPORT-STEP.
014800           ADD      1                    TO STEPS-RUN-CNT.
014900           MOVE     "IMPORT-CSV      "   TO TE-TYPE.
015000           PERFORM  300-WRITE-STEP-RUNNING-ENTRY.
015100           CALL     "CSV-PRODUCT-IMPORT" USING STEP-RETURN-CODE.
015200           IF  STEP-FAILED
015300               GO TO 210-IMPORT-STEP-FAILED
015400           END-IF.
015500           MOVE     "IMPORT-CSV STEP COMPLETED NORMALLY"
015600                                    TO STEP-ERROR-TEXT-WS.
015700           PERFORM  300-WRITE-STEP-COMPLETED-ENTRY.
015800           GO TO    210-IMPORT-STEP-EXIT.
015900
016000       210-IMPORT-STEP-FAILED.
016100           MOVE     "CSV HEADER DID NOT MATCH THE EXPECTED COLUMNS"
016200                                    TO STEP-ERROR-TEXT-WS.
016300           PERFORM  300-WRITE-STEP-FAILED-ENTRY.
016400           MOVE     "Y"                TO CHAIN-FAILED-SW.
016500
016600       210-IMPORT-STEP-EXIT.
016700           EXIT.
016800
016900      *-----------------------------------------------------------
017000      * Product data validation step.
017100      *-----------------------------------------------------------
017200       200-RUN-VALIDATE-STEP.
017300           ADD      1                    TO STEPS-RUN-CNT.
017400           MOVE     "VALIDATE-DATA   "   TO TE-TYPE.
017500           PERFORM  300-WRITE-STEP-RUNNING-ENTRY.
017600           CALL     "PRODUCT-DATA-VALIDATE" USING STEP-RETURN-CODE.
017700           IF  STEP-FAILED
017800               MOVE "PRODUCT DATA VALIDATION DID NOT COMPLETE"
017900                                        TO STEP-ERROR-TEXT-WS
018000               PERFORM 300-WRITE-STEP-FAILED-ENTRY
018100               MOVE "Y"                TO CHAIN-FAILED-SW
018200           ELSE
018300               MOVE "VALIDATE-DATA STEP COMPLETED NORMALLY"
018400                                        TO STEP-ERROR-TEXT-WS
018500               PERFORM 300-WRITE-STEP-COMPLETED-ENTRY
018600           END-IF.
018700
018800      *-----------------------------------------------------------
018900      * Inventory report generation step.
019000      *-----------------------------------------------------------
019100       200-RUN-REPORT-STEP.
019200           ADD      1                    TO STEPS-RUN-CNT.
019300           MOVE     "GEN-REPORT      "   TO TE-TYPE.
019400           PERFORM  300-WRITE-STEP-RUNNING-ENTRY.
019500           CALL     "INVENTORY-REPORT" USING STEP-RETURN-CODE.
019600           IF  STEP-FAILED
019700               MOVE "INVENTORY REPORT DID NOT COMPLETE"
019800                                        TO STEP-ERROR-TEXT-WS
019900               PERFORM 300-WRITE-STEP-FAILED-ENTRY
020000               MOVE "Y"                TO CHAIN-FAILED-SW
020100           ELSE
020200               MOVE "GEN-REPORT STEP COMPLETED NORMALLY"
020300                                        TO STEP-ERROR-TEXT-WS
020400               PERFORM 300-WRITE-STEP-COMPLETED-ENTRY
020500           END-IF.
020600
020700      *-----------------------------------------------------------
020800      * The chain entry is FAILED if any step failed, else
020900      * COMPLETED, with a one-line summary either way.
021000      *-----------------------------------------------------------
021100       200-WRITE-CHAIN-END-ENTRY.
021200           MOVE     "NIGHTLY-CHAIN   "   TO TE-TYPE.
021300           MOVE     RUN-DATE             TO TE-DATE.
021400           IF  CHAIN-HAS-FAILED
021500               MOVE "FAILED    "         TO TE-STATUS
021600               MOVE SPACES               TO TE-RESULT
021700               MOVE "A CHAIN STEP FAILED - SEE ITS OWN ENTRY"
021800                                         TO TE-ERROR
021900           ELSE
022000               MOVE "COMPLETED "         TO TE-STATUS
022100               MOVE "ALL CHAIN STEPS COMPLETED NORMALLY"
022200                                         TO TE-RESULT
022300               MOVE SPACES               TO TE-ERROR
022400           END-IF.
022500           WRITE    TASKEXEC-RECORD.
022600           DISPLAY  "NIGHTLY CHAIN STATUS BYTES " CHAIN-STATUS-COMBINED
022700                    " STEPS RUN " STEPS-RUN-CNT.
022800
022900      ************************************************************
023000       300-WRITE-STEP-RUNNING-ENTRY.
023100           MOVE     "RUNNING   "   TO TE-STATUS.
023200           MOVE     RUN-DATE        TO TE-DATE.
023300           MOVE     SPACES         TO TE-RESULT.
023400           MOVE     SPACES         TO TE-ERROR.
023500           WRITE    TASKEXEC-RECORD.
023600
023700      *-----------------------------------------------------------
023800       300-WRITE-STEP-COMPLETED-ENTRY.
023900           MOVE     "COMPLETED "   TO TE-STATUS.
024000           MOVE     STEP-ERROR-TEXT-WS TO TE-RESULT.
024100           MOVE     SPACES         TO TE-ERROR.
024200           WRITE    TASKEXEC-RECORD.
024300
024400      *-----------------------------------------------------------
024500       300-WRITE-STEP-FAILED-ENTRY.
024600           MOVE     "FAILED    "   TO TE-STATUS.
024700           MOVE     SPACES         TO TE-RESULT.
024800           MOVE     STEP-ERROR-TEXT-WS TO TE-ERROR.
024900           WRITE    TASKEXEC-RECORD.
