000100      ************************************************************
000200      * ADJREC       -  PRICE ADJUSTMENT REQUEST RECORD LAYOUT
000300      *
000400      * Used By     - PRICADJ (read), PRICCALC (LINKAGE view of the
000500      *               adjustment type/value passed on the CALL)
000600      *-----------------------------------------------------------
000700      * CHANGE LOG
000800      *   03/11/15  TRV  CNV-2688  ORIGINAL LAYOUT - BULK MARKDOWN /
000900      *                  MARKUP RUNS REQUESTED BY MERCHANDISING
001000      *-----------------------------------------------------------
001100       01  ADJUST-RECORD.
001200           05  ADJ-SKU                      PIC X(20).
001300           05  ADJ-TYPE                     PIC X(01).
001400               88  ADJ-IS-PERCENTAGE            VALUE "P".
001500               88  ADJ-IS-FIXED-AMOUNT          VALUE "F".
001600           05  ADJ-VALUE                    PIC S9(08)V99.        CNV-2688
001700           05  ADJ-VALUE-MAGNITUDE REDEFINES ADJ-VALUE
001800                                            PIC 9(08)V99.
001900           05  FILLER                       PIC X(01).
