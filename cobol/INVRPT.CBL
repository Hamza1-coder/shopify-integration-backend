000100      ************************************************************
000200      * This program is to generate the nightly Daily Inventory
000300      *    Report - summary statistics, low-stock alerts, high-value
000400      *    products, recent inventory changes, price distribution
000500      *    and trending products - FROM the Product Master and the
000600      *    Inventory Change Log.
000700      *
000800      * Used File
000900      *    - Product Master (Sequential) : PRODMAST
001000      *    - Inventory Change Log (Sequential) : INVLOG
001100      *    - Inventory Report (Line Sequential) : INVRPTO
001200      *
001300      ************************************************************
001400       IDENTIFICATION              DIVISION.
001500      *-----------------------------------------------------------
001600       PROGRAM-ID.                 INVENTORY-REPORT.
001700       AUTHOR.                     R. T. WOZNIAK.
001800       INSTALLATION.               MERCHANDISING SYSTEMS.
001900       DATE-WRITTEN.               MARCH 4, 1991.
002000       DATE-COMPILED.
002100       SECURITY.                   UNCLASSIFIED.
002200      *-----------------------------------------------------------
002300      * CHANGE LOG
002400      *   03/04/91  RTW  ORIGINAL PROGRAM - NIGHTLY STOCK STATUS
002500      *                  REPORT, REPLACES THE MANUAL COUNT SHEETS
002600      *   08/19/93  CJL  ADDED HIGH-VALUE SECTION PER MERCHANDISING
002700      *                  REQUEST - TOP 10 ITEMS BY PRICE
002800      *   02/03/98  RTW  Y2K - ALL DATE WORK AREAS WIDENED TO CCYYMMDD
002900      *   08/22/99  RTW  Y2K FOLLOW-UP - VERIFIED CUTOFF ARITHMETIC
003000      *                  AFTER CENTURY ROLLOVER TEST RUN
003100      *   06/14/04  JLK  CNV-1187  REWRITTEN FOR THE ONLINE CATALOG
003200      *                  FEED - REPLACED INDEXED MASTER WITH TABLE-
003300      *                  LOAD/SEARCH, DROPPED THE OLD REORDER-POINT/
003400      *                  SUPPLIER SECTION
003500      *   04/02/09  SKP  CNV-1960  ADDED RECENT-CHANGES SECTION READ
003600      *                  FROM THE INVENTORY CHANGE LOG
003700      *   11/19/13  DMH  CNV-2510  ADDED PRICE-DISTRIBUTION AND
003800      *                  TRENDING-PRODUCTS SECTIONS PER THE INSIGHTS
003900      *                  REQUEST FROM MERCHANDISING (CNV-2510)
004000      *   11/19/13  DMH  CNV-2510  CALLED FROM THE NIGHTLY CHAIN
004100      *                  DRIVER - ADDED NGHTCHN-RETURN-CODE LINKAGE
004200      *-----------------------------------------------------------
004300       ENVIRONMENT                 DIVISION.
004400      *-----------------------------------------------------------
004500       CONFIGURATION               SECTION.
004600       SOURCE-COMPUTER.            IBM-4381.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900      *-----------------------------------------------------------
005000       INPUT-OUTPUT                SECTION.
005100       FILE-CONTROL.
005200           SELECT  PRODUCT-MASTER-IN
005300                   ASSIGN TO PRODMAST
005400                   ORGANIZATION IS SEQUENTIAL
005500                   FILE STATUS IS MAST-FILE-STAT.
005600
005700           SELECT  INVENTORY-LOG-IN
005800                   ASSIGN TO INVLOG
005900                   ORGANIZATION IS SEQUENTIAL
006000                   FILE STATUS IS LOG-FILE-STAT.
006100
006200           SELECT  INVENTORY-REPORT-OUT
006300                   ASSIGN TO INVRPTO
006400                   ORGANIZATION IS LINE SEQUENTIAL
006500                   FILE STATUS IS RPT-FILE-STAT.
006600
006700      ************************************************************
006800       DATA                        DIVISION.
006900      *-----------------------------------------------------------
007000       FILE                        SECTION.
007100       FD  PRODUCT-MASTER-IN
007200           RECORD CONTAINS 158 CHARACTERS
007300           DATA RECORD IS PROD-MASTER-RECORD.
007400       COPY PRODREC.
007500
007600       FD  INVENTORY-LOG-IN
007700           RECORD CONTAINS 117 CHARACTERS
007800           DATA RECORD IS INVLOG-RECORD.
007900       COPY INVLOGR.
008000
008100       FD  INVENTORY-REPORT-OUT
008200           RECORD CONTAINS 132 CHARACTERS
008300           DATA RECORD IS REPORT-LINE-OUT.
008400       01  REPORT-LINE-OUT             PIC X(132).
008500
008600      *-----------------------------------------------------------
008700       WORKING-STORAGE             SECTION.
008800      *-----------------------------------------------------------
008900       01  SWITCHES-AND-COUNTERS.
009000           05  MAST-EOF-SW              PIC X(01) VALUE "N".
009100               88  MAST-EOF                    VALUE "Y".
009200           05  LOG-EOF-SW               PIC X(01) VALUE "N".
009300               88  LOG-EOF                     VALUE "Y".
009400           05  TREND-FOUND-SW           PIC X(01) VALUE "N".
009500               88  TREND-SKU-FOUND             VALUE "Y".
009600           05  TABLE-OCCURS-CNT         PIC 9(05) COMP   VALUE ZERO.
009700           05  TREND-OCCURS-CNT         PIC 9(05) COMP   VALUE ZERO.
009800           05  RECENT-OCCURS-CNT        PIC 9(03) COMP   VALUE ZERO.
009900           05  SHIFT-IDX                PIC 9(03) COMP.
010000           05  HV-QUALIFY-CNT           PIC 9(05) COMP   VALUE ZERO.
010100           05  HV-LIMIT                 PIC 9(05) COMP   VALUE ZERO.
010200           05  HV-PRINTED-CNT           PIC 9(05) COMP   VALUE ZERO.
010300           05  HV-BEST-IDX              PIC 9(05) COMP   VALUE ZERO.
010400           05  HV-BEST-PRICE            PIC S9(08)V99    VALUE ZERO.
010500           05  TR-LIMIT                 PIC 9(05) COMP   VALUE ZERO.
010600           05  TR-PRINTED-CNT           PIC 9(05) COMP   VALUE ZERO.
010700           05  TR-BEST-IDX              PIC 9(05) COMP   VALUE ZERO.
010800           05  TR-BEST-SCORE            PIC S9(07)V99    VALUE ZERO.
010900
011000       77  TOTAL-PRODUCTS               PIC 9(07) COMP   VALUE ZERO.
011100       77  LOW-STOCK-CNT                PIC 9(07) COMP   VALUE ZERO.
011200       77  TOTAL-LOG-RECS               PIC 9(07) COMP   VALUE ZERO.
011300       77  BAND-UNDER-10-CNT            PIC 9(07) COMP   VALUE ZERO.
011400       77  BAND-10-TO-50-CNT            PIC 9(07) COMP   VALUE ZERO.
011500       77  BAND-50-TO-100-CNT           PIC 9(07) COMP   VALUE ZERO.
011600       77  BAND-OVER-100-CNT            PIC 9(07) COMP   VALUE ZERO.
011700
011800       01  FILE-STATUS-GROUP.
011900           05  MAST-FILE-STAT           PIC X(02).
012000           05  LOG-FILE-STAT            PIC X(02).
012100           05  RPT-FILE-STAT            PIC X(02).
012200
012300      * Product Master loaded whole into a table for keyed access and
012400      * for the summary/low-stock/high-value passes - catalog volumes
012500      * are small enough that an in-memory SEARCH beats an indexed
012600      * data set for this run.
012700       01  PROD-TABLE-AREA.
012800           05  PROD-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
012900                                DEPENDING ON TABLE-OCCURS-CNT
013000                                INDEXED BY PT-IDX.
013100               10  PT-ID                PIC 9(09).
013200               10  PT-SKU               PIC X(20).
013300               10  PT-NAME              PIC X(40).
013400               10  PT-PRICE             PIC S9(08)V99.
013500               10  PT-INV-QTY           PIC 9(09).
013600               10  PT-ACTIVE            PIC X(01).
013700                   88  PT-IS-ACTIVE         VALUE "Y".
013800               10  PT-HV-PICKED-SW      PIC X(01) VALUE "N".
013900                   88  PT-HV-PICKED         VALUE "Y".
014000               10  FILLER               PIC X(01).
014100
014200      * Most-recent-first window of the last 20 inventory-log entries,
014300      * kept as a shift register - each new record read is pushed into
014400      * slot 1 and every older entry slides down one slot.  Slot 1 is
014500      * always the latest record seen so far.
014600       01  RECENT-TABLE-AREA.
014700           05  RECENT-TABLE-ENTRY OCCURS 20 TIMES
014800                                  INDEXED BY RCT-IDX.
014900               10  RCT-NAME             PIC X(40).
015000               10  RCT-OLD-QTY          PIC 9(09).
015100               10  RCT-NEW-QTY          PIC 9(09).
015200               10  RCT-REASON           PIC X(30).
015300               10  FILLER               PIC X(01).
015400
015500      * One entry per SKU touched by the log within the trending
015600      * window (last 7 days) - accumulated while the log is read, then
015700      * scored and ranked for the TRENDING PRODUCTS section.
015800       01  TREND-TABLE-AREA.
015900           05  TREND-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
016000                                  DEPENDING ON TREND-OCCURS-CNT
016100                                  INDEXED BY TR-IDX.
016200               10  TR-SKU               PIC X(20).
016300               10  TR-CHANGE-CNT        PIC 9(07) COMP.
016400               10  TR-TOTAL-CHG         PIC 9(09) COMP.
016500               10  TR-SCORE             PIC S9(07)V99 COMP.
016600               10  TR-PICKED-SW         PIC X(01) VALUE "N".
016700                   88  TR-IS-PICKED         VALUE "Y".
016800               10  FILLER               PIC X(01).
016900
017000       01  CURRENT-DATE-WS.
017100           05  CUR-CCYY                 PIC 9(04).
017200           05  CUR-MM                   PIC 9(02).
017300           05  CUR-DD                   PIC 9(02).
017400           05  CUR-TIME                 PIC 9(08).
017500
017600       01  DATE-ARITHMETIC-WS.
017700           05  TODAY-DAYS-WS            PIC 9(07) COMP.
017800           05  CUTOFF-DAYS-WS           PIC 9(07) COMP.
017900           05  LOG-DAYS-WS              PIC 9(07) COMP.
018000           05  DELTA-WK                 PIC S9(09)       VALUE ZERO.
018100
018200       01  MONEY-ACCUM-WS.
018300           05  SUM-PRICE-WS             PIC S9(10)V99    VALUE ZERO.
018400           05  SUM-QTY-WS               PIC 9(11)        VALUE ZERO.
018500           05  TOTAL-INV-VALUE-WS       PIC S9(13)V99    VALUE ZERO.
018600           05  PROD-VALUE-WK            PIC S9(13)V99    VALUE ZERO.
018700           05  AVG-PRICE-WS             PIC S9(08)V99    VALUE ZERO.
018800           05  MIN-PRICE-WS             PIC S9(08)V99    VALUE ZERO.
018900           05  MAX-PRICE-WS             PIC S9(08)V99    VALUE ZERO.
019000           05  LOW-STOCK-PCT-WS         PIC S9(03)V9     VALUE ZERO.
019100
019200       01  HEADING-LINE-1.
019300           05  FILLER                   PIC X(23)
019400               VALUE "DAILY INVENTORY REPORT".
019500           05  FILLER                   PIC X(19) VALUE SPACES.
019600           05  FILLER                   PIC X(11) VALUE "GENERATED: ".
019700           05  HDG-CCYY                 PIC 9(04).
019800           05  FILLER                   PIC X(01) VALUE "-".
019900           05  HDG-MM                   PIC 9(02).
020000           05  FILLER                   PIC X(01) VALUE "-".
020100           05  HDG-DD                   PIC 9(02).
020200           05  FILLER                   PIC X(71) VALUE SPACES.
020300
020400       77  BANNER-SUMMARY               PIC X(132) VALUE
020500           "=== SUMMARY STATISTICS ===".
020600       77  BANNER-LOWSTOCK              PIC X(132) VALUE
020700           "=== LOW STOCK ALERTS ===".
020800       77  BANNER-HIGHVALUE             PIC X(132) VALUE
020900           "=== HIGH VALUE PRODUCTS ===".
021000       77  BANNER-RECENT                PIC X(132) VALUE
021100           "=== RECENT INVENTORY CHANGES ===".
021200       77  BANNER-PRICEDIST             PIC X(132) VALUE
021300           "=== PRICE DISTRIBUTION ===".
021400       77  BANNER-TRENDING              PIC X(132) VALUE
021500           "=== TRENDING PRODUCTS ===".
021600
021700       01  STAT-LINE-1.
021800           05  FILLER                   PIC X(25)
021900               VALUE "TOTAL PRODUCTS:          ".
022000           05  STL1-TOTAL-O             PIC ZZZ,ZZ9.
022100           05  FILLER                   PIC X(100) VALUE SPACES.
022200
022300       01  STAT-LINE-2.
022400           05  FILLER                   PIC X(25)
022500               VALUE "TOTAL INVENTORY ITEMS:   ".
022600           05  STL2-QTY-O               PIC ZZZ,ZZZ,ZZ9.
022700           05  FILLER                   PIC X(96) VALUE SPACES.
022800
022900       01  STAT-LINE-3.
023000           05  FILLER                   PIC X(25)
023100               VALUE "AVERAGE PRICE:           ".
023200           05  STL3-PRICE-O             PIC $ZZ,ZZZ,ZZ9.99.
023300           05  FILLER                   PIC X(94) VALUE SPACES.
023400
023500       01  STAT-LINE-4.
023600           05  FILLER                   PIC X(25)
023700               VALUE "TOTAL INVENTORY VALUE:   ".
023800           05  STL4-VALUE-O             PIC $ZZZ,ZZZ,ZZ9.99.
023900           05  FILLER                   PIC X(92) VALUE SPACES.
024000
024100       01  LOWSTOCK-LINE.
024200           05  FILLER                   PIC X(02) VALUE "- ".
024300           05  LSL-NAME-O               PIC X(40).
024400           05  FILLER                   PIC X(02) VALUE " (".
024500           05  LSL-SKU-O                PIC X(20).
024600           05  FILLER                   PIC X(02) VALUE "):".
024700           05  LSL-QTY-O                PIC ZZZ,ZZ9.
024800           05  FILLER                   PIC X(11) VALUE " REMAINING".
024900           05  FILLER                   PIC X(45) VALUE SPACES.
025000
025100       77  LOWSTOCK-NONE-LINE           PIC X(132) VALUE
025200           "NO LOW STOCK PRODUCTS FOUND.".
025300
025400       01  HIGHVALUE-LINE.
025500           05  FILLER                   PIC X(02) VALUE "- ".
025600           05  HVL-NAME-O               PIC X(40).
025700           05  FILLER                   PIC X(02) VALUE " (".
025800           05  HVL-SKU-O                PIC X(20).
025900           05  FILLER                   PIC X(03) VALUE "): ".
026000           05  HVL-PRICE-O              PIC $ZZ,ZZZ,ZZ9.99.
026100           05  FILLER                   PIC X(48) VALUE SPACES.
026200
026300       01  RECENT-LINE.
026400           05  FILLER                   PIC X(02) VALUE "- ".
026500           05  RCL-NAME-O               PIC X(40).
026600           05  FILLER                   PIC X(02) VALUE ": ".
026700           05  RCL-OLD-O                PIC ZZZ,ZZZ,ZZ9.
026800           05  FILLER                   PIC X(04) VALUE " -> ".
026900           05  RCL-NEW-O                PIC ZZZ,ZZZ,ZZ9.
027000           05  FILLER                   PIC X(02) VALUE " (".
027100           05  RCL-REASON-O             PIC X(30).
027200           05  FILLER                   PIC X(01) VALUE ")".
027300           05  FILLER                   PIC X(27) VALUE SPACES.
027400
027500       01  PRICEBAND-LINE.
027600           05  PBL-LABEL-O              PIC X(25).
027700           05  PBL-COUNT-O              PIC ZZZ,ZZ9.
027800           05  FILLER                   PIC X(100) VALUE SPACES.
027900
028000       01  PRICESTAT-PCT-LINE.
028100           05  FILLER                   PIC X(25)
028200               VALUE "LOW STOCK PERCENTAGE:    ".
028300           05  PSP-PCT-O                PIC ZZ9.9.
028400           05  FILLER                   PIC X(01) VALUE "%".
028500           05  FILLER                   PIC X(101) VALUE SPACES.
028600
028700       01  PRICESTAT-MINMAX-LINE.
028800           05  FILLER                   PIC X(25)
028900               VALUE "MINIMUM / MAXIMUM PRICE: ".
029000           05  PSM-MIN-O                PIC $ZZ,ZZZ,ZZ9.99.
029100           05  FILLER                   PIC X(04) VALUE " TO ".
029200           05  PSM-MAX-O                PIC $ZZ,ZZZ,ZZ9.99.
029300           05  FILLER                   PIC X(76) VALUE SPACES.
029400
029500       01  TRENDING-LINE.
029600           05  FILLER                   PIC X(02) VALUE "- ".
029700           05  TRL-SKU-O                PIC X(20).
029800           05  FILLER                   PIC X(02) VALUE " ".
029900           05  TRL-NAME-O               PIC X(40).
030000           05  FILLER                   PIC X(14)
030100               VALUE " CHANGE COUNT ".
030200           05  TRL-CHGCNT-O             PIC ZZ9.
030300           05  FILLER                   PIC X(13) VALUE " CURRENT QTY ".
030400           05  TRL-QTY-O                PIC ZZZ,ZZZ,ZZ9.
030500           05  FILLER                   PIC X(14) VALUE SPACES.
030600
030700      *-----------------------------------------------------------
030800       LINKAGE                     SECTION.
030900      *-----------------------------------------------------------
031000      * Set by this program at GOBACK so the nightly chain driver
031100      * can tell a completed step from a failed one.
031200       01  NGHTCHN-RETURN-CODE          PIC X(01).
031300           88  NGHTCHN-STEP-OK              VALUE "0".
031400           88  NGHTCHN-STEP-FAILED          VALUE "1".
031500
031600      ************************************************************
031700       PROCEDURE                   DIVISION    USING
031800                                   NGHTCHN-RETURN-CODE.
031900      *-----------------------------------------------------------
032000      * Main procedure
032100      *-----------------------------------------------------------
032200       100-INVENTORY-REPORT.
032300           MOVE     "0"            TO NGHTCHN-RETURN-CODE.
032400           PERFORM 200-INITIATE-REPORT.
032500           PERFORM 200-BUILD-PRODUCT-TABLE.
032600           PERFORM 200-READ-INVENTORY-LOG.
032700           PERFORM 200-PRINT-REPORT.
032800           PERFORM 200-TERMINATE-REPORT.
032900
033000           GOBACK.
033100
033200      ************************************************************
033300      * Open all files, capture the run date, compute the 7-day
033400      * trending cutoff using a simple 360-day-year day count - no
033500      * intrinsic date functions are used anywhere in this program.
033600      *-----------------------------------------------------------
033700       200-INITIATE-REPORT.
033800           OPEN     INPUT   PRODUCT-MASTER-IN
033900                    INPUT   INVENTORY-LOG-IN
034000                    OUTPUT  INVENTORY-REPORT-OUT.
034100           ACCEPT   CURRENT-DATE-WS FROM DATE YYYYMMDD.
034200           COMPUTE  TODAY-DAYS-WS = CUR-CCYY * 360 + CUR-MM * 30
034300                                    + CUR-DD.
034400           COMPUTE  CUTOFF-DAYS-WS = TODAY-DAYS-WS - 7.
034500
034600      *-----------------------------------------------------------
034700      * Load the Product Master into the table, accumulating the
034800      * summary statistics and price-band counts for active products
034900      * in the same pass.
035000      *-----------------------------------------------------------
035100       200-BUILD-PRODUCT-TABLE.
035200           PERFORM  210-LOAD-ONE-PRODUCT UNTIL MAST-EOF.
035300           PERFORM  220-COMPUTE-AVERAGES.
035400
035500      *-----------------------------------------------------------
035600       210-LOAD-ONE-PRODUCT.
035700           READ     PRODUCT-MASTER-IN
035800               AT END MOVE "Y" TO MAST-EOF-SW.
035900           IF  NOT MAST-EOF
036000               ADD  1                  TO TABLE-OCCURS-CNT
036100               SET  PT-IDX TO TABLE-OCCURS-CNT
036200               MOVE PROD-ID            TO PT-ID (PT-IDX)
036300               MOVE PROD-SKU           TO PT-SKU (PT-IDX)
036400               MOVE PROD-NAME          TO PT-NAME (PT-IDX)
036500               MOVE PROD-PRICE         TO PT-PRICE (PT-IDX)
036600               MOVE PROD-INV-QTY       TO PT-INV-QTY (PT-IDX)
036700               MOVE PROD-ACTIVE        TO PT-ACTIVE (PT-IDX)
036800               IF  PROD-IS-ACTIVE
036900                   ADD  1              TO TOTAL-PRODUCTS
037000                   ADD  PROD-PRICE     TO SUM-PRICE-WS
037100                   ADD  PROD-INV-QTY   TO SUM-QTY-WS
037200                   COMPUTE PROD-VALUE-WK = PROD-PRICE * PROD-INV-QTY
037300                   ADD  PROD-VALUE-WK  TO TOTAL-INV-VALUE-WS
037400                   PERFORM 230-CHECK-MIN-MAX-PRICE
037500                   PERFORM 230-UPDATE-PRICE-BAND
037600                   IF  PROD-INV-QTY < 10
037700                       ADD 1           TO LOW-STOCK-CNT
037800                   END-IF
037900                   IF  PROD-PRICE >= 100
038000                       ADD 1           TO HV-QUALIFY-CNT
038100                   END-IF
038200               END-IF
038300           END-IF.
038400
038500      *-----------------------------------------------------------
038600       230-CHECK-MIN-MAX-PRICE.
038700           IF  TOTAL-PRODUCTS = 1
038800               MOVE PROD-PRICE         TO MIN-PRICE-WS MAX-PRICE-WS
038900           ELSE
039000               IF  PROD-PRICE < MIN-PRICE-WS
039100                   MOVE PROD-PRICE     TO MIN-PRICE-WS
039200               END-IF
039300               IF  PROD-PRICE > MAX-PRICE-WS
039400                   MOVE PROD-PRICE     TO MAX-PRICE-WS
039500               END-IF
039600           END-IF.
039700
039800      *-----------------------------------------------------------
039900       230-UPDATE-PRICE-BAND.
040000           EVALUATE TRUE
040100               WHEN PROD-PRICE < 10
040200                   ADD 1               TO BAND-UNDER-10-CNT
040300               WHEN PROD-PRICE < 50
040400                   ADD 1               TO BAND-10-TO-50-CNT
040500               WHEN PROD-PRICE < 100
040600                   ADD 1               TO BAND-50-TO-100-CNT
040700               WHEN OTHER
040800                   ADD 1               TO BAND-OVER-100-CNT
040900           END-EVALUATE.
041000
041100      *-----------------------------------------------------------
041200      * Average price and low-stock percentage - both rounded, both
041300      * zero when there are no active products to divide by.
041400      *-----------------------------------------------------------
041500       220-COMPUTE-AVERAGES.
041600           IF  TOTAL-PRODUCTS > 0
041700               COMPUTE AVG-PRICE-WS ROUNDED =
041800                       SUM-PRICE-WS / TOTAL-PRODUCTS
041900               COMPUTE LOW-STOCK-PCT-WS ROUNDED =
042000                       (LOW-STOCK-CNT / TOTAL-PRODUCTS) * 100
042100           ELSE
042200               MOVE ZERO               TO AVG-PRICE-WS
042300                                           LOW-STOCK-PCT-WS
042400           END-IF.
042500
042600      ************************************************************
042700      * Read the Inventory Change Log once, maintaining the most-
042800      * recent-first shift register for the RECENT CHANGES section
042900      * and accumulating per-SKU change statistics for TRENDING
043000      * PRODUCTS when the record falls inside the 7-day window.
043100      *-----------------------------------------------------------
043200       200-READ-INVENTORY-LOG.
043300           PERFORM  310-READ-ONE-LOG-RECORD UNTIL LOG-EOF.
043400
043500      *-----------------------------------------------------------
043600       310-READ-ONE-LOG-RECORD.
043700           READ     INVENTORY-LOG-IN
043800               AT END MOVE "Y" TO LOG-EOF-SW.
043900           IF  NOT LOG-EOF
044000               ADD  1                  TO TOTAL-LOG-RECS
044100               PERFORM 320-PUSH-RECENT-ENTRY
044200               COMPUTE LOG-DAYS-WS = LOG-DATE-CCYY * 360
044300                                     + LOG-DATE-MM * 30 + LOG-DATE-DD
044400               IF  LOG-DAYS-WS >= CUTOFF-DAYS-WS
044500                   PERFORM 330-ACCUMULATE-TRENDING
044600               END-IF
044700           END-IF.
044800
044900      *-----------------------------------------------------------
045000      * Slide every entry down one slot, then drop the new record
045100      * into slot 1 - slot 1 is always the most recently read record.
045200      *-----------------------------------------------------------
045300       320-PUSH-RECENT-ENTRY.
045400           MOVE     20                 TO SHIFT-IDX.
045500           PERFORM  340-SHIFT-ONE-SLOT UNTIL SHIFT-IDX < 2.
045600           MOVE     LOG-PROD-NAME       TO RCT-NAME (1).
045700           MOVE     LOG-OLD-QTY         TO RCT-OLD-QTY (1).
045800           MOVE     LOG-NEW-QTY         TO RCT-NEW-QTY (1).
045900           MOVE     LOG-REASON          TO RCT-REASON (1).
046000           IF  RECENT-OCCURS-CNT < 20
046100               ADD  1                  TO RECENT-OCCURS-CNT
046200           END-IF.
046300
046400      *-----------------------------------------------------------
046500       340-SHIFT-ONE-SLOT.
046600           MOVE     RCT-NAME (SHIFT-IDX - 1)
046700                                        TO RCT-NAME (SHIFT-IDX).
046800           MOVE     RCT-OLD-QTY (SHIFT-IDX - 1)
046900                                        TO RCT-OLD-QTY (SHIFT-IDX).
047000           MOVE     RCT-NEW-QTY (SHIFT-IDX - 1)
047100                                        TO RCT-NEW-QTY (SHIFT-IDX).
047200           MOVE     RCT-REASON (SHIFT-IDX - 1)
047300                                        TO RCT-REASON (SHIFT-IDX).
047400           SUBTRACT 1                  FROM SHIFT-IDX.
047500
047600      *-----------------------------------------------------------
047700      * Find (or add) this SKU's trending entry and roll in the
047800      * change - score is computed once, at print time, over the
047900      * final totals.
048000      *-----------------------------------------------------------
048100       330-ACCUMULATE-TRENDING.
048200           MOVE     "N"                TO TREND-FOUND-SW.
048300           SET      TR-IDX TO 1.
048400           IF  TREND-OCCURS-CNT > 0
048500               SEARCH TREND-TABLE-ENTRY VARYING TR-IDX
048600                   AT END MOVE "N" TO TREND-FOUND-SW
048700                   WHEN TR-SKU (TR-IDX) = LOG-PROD-SKU
048800                       MOVE "Y" TO TREND-FOUND-SW
048900               END-SEARCH
049000           END-IF.
049100           IF  NOT TREND-SKU-FOUND
049200               ADD  1                  TO TREND-OCCURS-CNT
049300               SET  TR-IDX TO TREND-OCCURS-CNT
049400               MOVE LOG-PROD-SKU       TO TR-SKU (TR-IDX)
049500               MOVE ZERO               TO TR-CHANGE-CNT (TR-IDX)
049600                                           TR-TOTAL-CHG (TR-IDX)
049700           END-IF.
049800           COMPUTE  DELTA-WK = LOG-NEW-QTY - LOG-OLD-QTY.
049900           IF  DELTA-WK < 0
050000               COMPUTE DELTA-WK = DELTA-WK * -1
050100           END-IF.
050200           ADD      1                  TO TR-CHANGE-CNT (TR-IDX).
050300           ADD      DELTA-WK           TO TR-TOTAL-CHG (TR-IDX).
050400
050500      ************************************************************
050600      * Print every section of the report in REPORTS layout order.
050700      *-----------------------------------------------------------
050800       200-PRINT-REPORT.
050900           WRITE    REPORT-LINE-OUT FROM HEADING-LINE-1.
051000           PERFORM  400-PRINT-SUMMARY-SECTION
051100                    THRU 400-PRINT-LOW-STOCK-SECTION-EXIT.
051200           PERFORM  400-PRINT-HIGH-VALUE-SECTION.
051300           PERFORM  400-PRINT-RECENT-SECTION.
051400           PERFORM  400-PRINT-PRICE-DIST-SECTION.
051500           PERFORM  400-PRINT-TRENDING-SECTION.
051600
051700      *-----------------------------------------------------------
051800       400-PRINT-SUMMARY-SECTION.
051900           WRITE    REPORT-LINE-OUT FROM BANNER-SUMMARY.
052000           MOVE     TOTAL-PRODUCTS     TO STL1-TOTAL-O.
052100           WRITE    REPORT-LINE-OUT FROM STAT-LINE-1.
052200           MOVE     SUM-QTY-WS         TO STL2-QTY-O.
052300           WRITE    REPORT-LINE-OUT FROM STAT-LINE-2.
052400           MOVE     AVG-PRICE-WS       TO STL3-PRICE-O.
052500           WRITE    REPORT-LINE-OUT FROM STAT-LINE-3.
052600           MOVE     TOTAL-INV-VALUE-WS TO STL4-VALUE-O.
052700           WRITE    REPORT-LINE-OUT FROM STAT-LINE-4.
052800
052900      *-----------------------------------------------------------
053000      * Low stock products print in table (master) order - no top-N
053100      * limit, every active product under 10 units is listed.
053200      *-----------------------------------------------------------
053300       400-PRINT-LOW-STOCK-SECTION.
053400           WRITE    REPORT-LINE-OUT FROM BANNER-LOWSTOCK.
053500           IF  LOW-STOCK-CNT = 0
053600               WRITE REPORT-LINE-OUT FROM LOWSTOCK-NONE-LINE
053700           ELSE
053800               SET  PT-IDX TO 1
053900               PERFORM 410-PRINT-IF-LOW-STOCK
054000                       UNTIL PT-IDX > TABLE-OCCURS-CNT
054100           END-IF.
054200
054300       400-PRINT-LOW-STOCK-SECTION-EXIT.
054400           EXIT.
054500
054600      *-----------------------------------------------------------
054700       410-PRINT-IF-LOW-STOCK.
054800           IF  PT-IS-ACTIVE (PT-IDX) AND PT-INV-QTY (PT-IDX) < 10
054900               MOVE PT-NAME (PT-IDX)   TO LSL-NAME-O
055000               MOVE PT-SKU (PT-IDX)    TO LSL-SKU-O
055100               MOVE PT-INV-QTY (PT-IDX) TO LSL-QTY-O
055200               WRITE REPORT-LINE-OUT FROM LOWSTOCK-LINE
055300           END-IF.
055400           SET      PT-IDX UP BY 1.
055500
055600      *-----------------------------------------------------------
055700      * High value products - active, price >= 100, descending price,
055800      * top 10.  Selection-sort style: find the largest unpicked
055900      * candidate, print it, mark it picked, repeat.
056000      *-----------------------------------------------------------
056100       400-PRINT-HIGH-VALUE-SECTION.
056200           WRITE    REPORT-LINE-OUT FROM BANNER-HIGHVALUE.
056300           IF  HV-QUALIFY-CNT < 10
056400               MOVE HV-QUALIFY-CNT     TO HV-LIMIT
056500           ELSE
056600               MOVE 10                 TO HV-LIMIT
056700           END-IF.
056800           MOVE     1                  TO HV-PRINTED-CNT.
056900           PERFORM  420-FIND-AND-PRINT-HIGH-VALUE
057000                    UNTIL HV-PRINTED-CNT > HV-LIMIT.
057100
057200      *-----------------------------------------------------------
057300       420-FIND-AND-PRINT-HIGH-VALUE.
057400           MOVE     ZERO               TO HV-BEST-PRICE.
057500           MOVE     ZERO               TO HV-BEST-IDX.
057600           SET      PT-IDX TO 1.
057700           PERFORM  430-SCAN-FOR-BEST-PRICE
057800                    UNTIL PT-IDX > TABLE-OCCURS-CNT.
057900           IF  HV-BEST-IDX > 0
058000               SET  PT-IDX TO HV-BEST-IDX
058100               MOVE PT-NAME (PT-IDX)   TO HVL-NAME-O
058200               MOVE PT-SKU (PT-IDX)    TO HVL-SKU-O
058300               MOVE PT-PRICE (PT-IDX)  TO HVL-PRICE-O
058400               WRITE REPORT-LINE-OUT FROM HIGHVALUE-LINE
058500               MOVE "Y"                TO PT-HV-PICKED-SW (PT-IDX)
058600           END-IF.
058700           ADD      1                  TO HV-PRINTED-CNT.
058800
058900      *-----------------------------------------------------------
059000       430-SCAN-FOR-BEST-PRICE.
059100           IF  PT-IS-ACTIVE (PT-IDX)
059200               AND PT-PRICE (PT-IDX) >= 100
059300               AND NOT PT-HV-PICKED (PT-IDX)
059400               AND PT-PRICE (PT-IDX) > HV-BEST-PRICE
059500               MOVE PT-PRICE (PT-IDX)  TO HV-BEST-PRICE
059600               SET  HV-BEST-IDX TO PT-IDX
059700           END-IF.
059800           SET      PT-IDX UP BY 1.
059900
060000      *-----------------------------------------------------------
060100      * Recent inventory changes - slot 1 of the shift register is
060200      * the latest entry, so printing slots 1 thru 10 in order gives
060300      * the 10 most recent, newest first.
060400      *-----------------------------------------------------------
060500       400-PRINT-RECENT-SECTION.
060600           WRITE    REPORT-LINE-OUT FROM BANNER-RECENT.
060700           IF  RECENT-OCCURS-CNT < 10
060800               MOVE RECENT-OCCURS-CNT  TO HV-LIMIT
060900           ELSE
061000               MOVE 10                 TO HV-LIMIT
061100           END-IF.
061200           IF  HV-LIMIT > 0
061300               SET  RCT-IDX TO 1
061400               PERFORM 440-PRINT-ONE-RECENT-ENTRY
061500                       UNTIL RCT-IDX > HV-LIMIT
061600           END-IF.
061700
061800      *-----------------------------------------------------------
061900       440-PRINT-ONE-RECENT-ENTRY.
062000           MOVE     RCT-NAME (RCT-IDX) TO RCL-NAME-O.
062100           MOVE     RCT-OLD-QTY (RCT-IDX) TO RCL-OLD-O.
062200           MOVE     RCT-NEW-QTY (RCT-IDX) TO RCL-NEW-O.
062300           MOVE     RCT-REASON (RCT-IDX) TO RCL-REASON-O.
062400           WRITE    REPORT-LINE-OUT FROM RECENT-LINE.
062500           SET      RCT-IDX UP BY 1.
062600
062700      *-----------------------------------------------------------
062800      * Price distribution - band counts accumulated while the
062900      * Product Master table was built.
063000      *-----------------------------------------------------------
063100       400-PRINT-PRICE-DIST-SECTION.
063200           WRITE    REPORT-LINE-OUT FROM BANNER-PRICEDIST.
063300           MOVE     "UNDER $10.00:            "
063400                                        TO PBL-LABEL-O.
063500           MOVE     BAND-UNDER-10-CNT  TO PBL-COUNT-O.
063600           WRITE    REPORT-LINE-OUT FROM PRICEBAND-LINE.
063700           MOVE     "$10.00 TO $49.99:        "
063800                                        TO PBL-LABEL-O.
063900           MOVE     BAND-10-TO-50-CNT  TO PBL-COUNT-O.
064000           WRITE    REPORT-LINE-OUT FROM PRICEBAND-LINE.
064100           MOVE     "$50.00 TO $99.99:        "
064200                                        TO PBL-LABEL-O.
064300           MOVE     BAND-50-TO-100-CNT TO PBL-COUNT-O.
064400           WRITE    REPORT-LINE-OUT FROM PRICEBAND-LINE.
064500           MOVE     "$100.00 AND OVER:        "
064600                                        TO PBL-LABEL-O.
064700           MOVE     BAND-OVER-100-CNT  TO PBL-COUNT-O.
064800           WRITE    REPORT-LINE-OUT FROM PRICEBAND-LINE.
064900           MOVE     LOW-STOCK-PCT-WS   TO PSP-PCT-O.
065000           WRITE    REPORT-LINE-OUT FROM PRICESTAT-PCT-LINE.
065100           MOVE     MIN-PRICE-WS       TO PSM-MIN-O.
065200           MOVE     MAX-PRICE-WS       TO PSM-MAX-O.
065300           WRITE    REPORT-LINE-OUT FROM PRICESTAT-MINMAX-LINE.
065400
065500      *-----------------------------------------------------------
065600      * Trending products - score = change count + total absolute
065700      * change / 100, top 5 descending, ties keep first-encountered
065800      * order (strict ">" comparison never displaces an earlier tie).
065900      *-----------------------------------------------------------
066000       400-PRINT-TRENDING-SECTION.
066100           WRITE    REPORT-LINE-OUT FROM BANNER-TRENDING.
066200           SET      TR-IDX TO 1.
066300           PERFORM  450-SCORE-ONE-TREND-ENTRY
066400                    UNTIL TR-IDX > TREND-OCCURS-CNT.
066500           IF  TREND-OCCURS-CNT < 5
066600               MOVE TREND-OCCURS-CNT   TO TR-LIMIT
066700           ELSE
066800               MOVE 5                  TO TR-LIMIT
066900           END-IF.
067000           MOVE     1                  TO TR-PRINTED-CNT.
067100           PERFORM  460-FIND-AND-PRINT-TRENDING
067200                    UNTIL TR-PRINTED-CNT > TR-LIMIT.
067300
067400      *-----------------------------------------------------------
067500      * Score every table entry once before ranking begins.
067600      *-----------------------------------------------------------
067700       450-SCORE-ONE-TREND-ENTRY.
067800           COMPUTE  TR-SCORE (TR-IDX) =
067900                    TR-CHANGE-CNT (TR-IDX)
068000                    + (TR-TOTAL-CHG (TR-IDX) / 100).
068100           SET      TR-IDX UP BY 1.
068200
068300      *-----------------------------------------------------------
068400       460-FIND-AND-PRINT-TRENDING.
068500           MOVE     ZERO               TO TR-BEST-SCORE.
068600           MOVE     ZERO               TO TR-BEST-IDX.
068700           SET      TR-IDX TO 1.
068800           PERFORM  470-SCAN-FOR-BEST-SCORE
068900                    UNTIL TR-IDX > TREND-OCCURS-CNT.
069000           IF  TR-BEST-IDX > 0
069100               SET  TR-IDX TO TR-BEST-IDX
069200               MOVE TR-SKU (TR-IDX)    TO TRL-SKU-O
069300               PERFORM 480-LOOK-UP-TRENDING-PRODUCT
069400               MOVE TR-CHANGE-CNT (TR-IDX) TO TRL-CHGCNT-O
069500               WRITE REPORT-LINE-OUT FROM TRENDING-LINE
069600               MOVE "Y"                TO TR-PICKED-SW (TR-IDX)
069700           END-IF.
069800           ADD      1                  TO TR-PRINTED-CNT.
069900
070000      *-----------------------------------------------------------
070100       470-SCAN-FOR-BEST-SCORE.
070200           IF  NOT TR-IS-PICKED (TR-IDX)
070300               AND TR-SCORE (TR-IDX) > TR-BEST-SCORE
070400               MOVE TR-SCORE (TR-IDX)  TO TR-BEST-SCORE
070500               SET  TR-BEST-IDX TO TR-IDX
070600           END-IF.
070700           SET      TR-IDX UP BY 1.
070800
070900      *-----------------------------------------------------------
071000      * Pull the product's name and current inventory quantity from
071100      * the Product Master table for the trending print line - the
071200      * log only carries the quantity as of that one change.
071300      *-----------------------------------------------------------
071400       480-LOOK-UP-TRENDING-PRODUCT.
071500           MOVE     SPACES             TO TRL-NAME-O.
071600           MOVE     ZERO               TO TRL-QTY-O.
071700           MOVE     "N"                TO TREND-FOUND-SW.
071800           SET      PT-IDX TO 1.
071900           IF  TABLE-OCCURS-CNT > 0
072000               SEARCH PROD-TABLE-ENTRY VARYING PT-IDX
072100                   AT END MOVE "N" TO TREND-FOUND-SW
072200                   WHEN PT-SKU (PT-IDX) = TR-SKU (TR-IDX)
072300                       MOVE "Y" TO TREND-FOUND-SW
072400               END-SEARCH
072500           END-IF.
072600           IF  TREND-SKU-FOUND
072700               MOVE PT-NAME (PT-IDX)   TO TRL-NAME-O
072800               MOVE PT-INV-QTY (PT-IDX) TO TRL-QTY-O
072900           END-IF.
073000
073100      ************************************************************
073200       200-TERMINATE-REPORT.
073300           CLOSE    PRODUCT-MASTER-IN
073400                    INVENTORY-LOG-IN
073500                    INVENTORY-REPORT-OUT.
073600           DISPLAY  "INVENTORY REPORT COMPLETE - PRODUCTS "
073700                    TOTAL-PRODUCTS
073800                    " LOW STOCK "    LOW-STOCK-CNT
073900                    " LOG RECORDS "  TOTAL-LOG-RECS.
