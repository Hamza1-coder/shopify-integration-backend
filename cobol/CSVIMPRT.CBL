000100      ************************************************************
000200      * This program is to import the nightly product feed (CSV) into
000300      *    the Product Master, creating new products and updating
000400      *    existing ones, USING an in-memory table SEARCH for the
000500      *    keyed lookup by SKU.
000600      *
000700      * Used File
000800      *    - Product Feed (Line Sequential, CSV) : PRODFEED
000900      *    - Product Master (Sequential) : PRODMAST
001000      *    - Inventory Change Log (Sequential, Extend) : INVLOG
001100      *    - Import Results Listing (Line Sequential) : IMPRLIST
001200      *
001300      ************************************************************
001400       IDENTIFICATION              DIVISION.
001500      *-----------------------------------------------------------
001600       PROGRAM-ID.                 CSV-PRODUCT-IMPORT.
001700       AUTHOR.                     D. HARGROVE.
001800       INSTALLATION.               MERCHANDISING SYSTEMS.
001900       DATE-WRITTEN.               SEPTEMBER 30, 1989.
002000       DATE-COMPILED.
002100       SECURITY.                   UNCLASSIFIED.
002200      *-----------------------------------------------------------
002300      * CHANGE LOG
002400      *   09/30/89  DMH  ORIGINAL PROGRAM - NIGHTLY PRODUCT FEED LOAD
002500      *   04/17/91  RTW  ALLOW DESCRIPTION COLUMN TO BE OMITTED
002600      *   11/02/93  CJL  INVENTORY LOG WRITTEN ONLY WHEN QTY CHANGES,
002700      *                  PER MERCHANDISING REQUEST - REASON TEXT ADDED
002800      *   02/03/98  RTW  Y2K - PROD-LAST-UPD WIDENED TO CCYYMMDD
002900      *   08/22/99  RTW  Y2K FOLLOW-UP - VERIFIED DATE ROUTINES AFTER
003000      *                  CENTURY ROLLOVER TEST RUN
003100      *   06/14/04  JLK  CNV-1187  REWRITTEN FOR THE ONLINE CATALOG
003200      *                  FEED - REPLACED INDEXED MASTER WITH TABLE-
003300      *                  LOAD/SEARCH, SKU REPLACES PART NUMBER AS
003400      *                  THE BUSINESS KEY
003500      *   04/02/09  SKP  CNV-1960  ADDED ROW-LEVEL EDITS AND THE
003600      *                  "ROW N: ..." ERROR LISTING REQUESTED BY QA
003700      *   11/19/13  DMH  CNV-2510  CALLED FROM THE NIGHTLY CHAIN DRIVER
003800      *                  - ADDED NGHTCHN-RETURN-CODE LINKAGE SO THE
003900      *                  CHAIN CAN TELL A BAD HEADER FROM A CLEAN RUN
004000      *   03/14/17  KLM  CNV-2933  PRICE/QUANTITY COLUMNS NOW RUN
004100      *                  THROUGH A CHARACTER-CLASS SCAN BEFORE THE
004200      *                  NUMERIC MOVE - A COMPILER AUDIT FOUND GARBAGE
004300      *                  TEXT WAS BEING MOVED INTO A ZERO INSTEAD OF
004400      *                  BEING REJECTED
004500      *-----------------------------------------------------------
004600       ENVIRONMENT                 DIVISION.
004700      *-----------------------------------------------------------
004800       CONFIGURATION               SECTION.
004900       SOURCE-COMPUTER.            IBM-4381.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200      *-----------------------------------------------------------
005300       INPUT-OUTPUT                SECTION.
005400       FILE-CONTROL.
005500           SELECT  PRODUCT-FEED-IN
005600                   ASSIGN TO PRODFEED
005700                   ORGANIZATION IS LINE SEQUENTIAL
005800                   FILE STATUS IS FEED-FILE-STAT.
005900
006000           SELECT  PRODUCT-MASTER-IO
006100                   ASSIGN TO PRODMAST
006200                   ORGANIZATION IS SEQUENTIAL
006300                   FILE STATUS IS MAST-FILE-STAT.
006400
006500           SELECT  PRODUCT-MASTER-OUT
006600                   ASSIGN TO PRODMSTN
006700                   ORGANIZATION IS SEQUENTIAL
006800                   FILE STATUS IS MSTO-FILE-STAT.
006900
007000           SELECT  INVENTORY-LOG-OUT
007100                   ASSIGN TO INVLOG
007200                   ORGANIZATION IS SEQUENTIAL
007300                   FILE STATUS IS LOG-FILE-STAT.
007400
007500           SELECT  IMPORT-LISTING-OUT
007600                   ASSIGN TO IMPRLIST
007700                   ORGANIZATION IS LINE SEQUENTIAL
007800                   FILE STATUS IS RPT-FILE-STAT.
007900
008000      ************************************************************
008100       DATA                        DIVISION.
008200      *-----------------------------------------------------------
008300       FILE                        SECTION.
008400       FD  PRODUCT-FEED-IN
008500           RECORD CONTAINS 200 CHARACTERS
008600           DATA RECORD IS FEED-RECORD-IN.
008700       01  FEED-RECORD-IN              PIC X(200).
008800
008900       FD  PRODUCT-MASTER-IO
009000           RECORD CONTAINS 158 CHARACTERS
009100           DATA RECORD IS PROD-MASTER-RECORD.
009200       COPY PRODREC.
009300
009400       FD  PRODUCT-MASTER-OUT
009500           RECORD CONTAINS 158 CHARACTERS
009600           DATA RECORD IS PROD-MASTER-RECORD-O.
009700       01  PROD-MASTER-RECORD-O         PIC X(158).
009800
009900       FD  INVENTORY-LOG-OUT
010000           RECORD CONTAINS 117 CHARACTERS
010100           DATA RECORD IS INVLOG-RECORD.
010200       COPY INVLOGR.
010300
010400       FD  IMPORT-LISTING-OUT
010500           RECORD CONTAINS 132 CHARACTERS
010600           DATA RECORD IS LISTING-LINE-OUT.
010700       01  LISTING-LINE-OUT             PIC X(132).
010800
010900      *-----------------------------------------------------------
011000       WORKING-STORAGE             SECTION.
011100      *-----------------------------------------------------------
011200       01  SWITCHES-AND-COUNTERS.
011300           05  FEED-EOF-SW              PIC X(01) VALUE "N".
011400               88  FEED-EOF                    VALUE "Y".
011500           05  MAST-EOF-SW              PIC X(01) VALUE "N".
011600               88  MAST-EOF                    VALUE "Y".
011700           05  FOUND-SW                 PIC X(01) VALUE "N".
011800               88  SKU-FOUND                   VALUE "Y".
011900           05  ROW-EDIT-SW              PIC X(01) VALUE "N".
012000               88  ROW-IS-INVALID              VALUE "Y".
012100           05  ROW-NUMBER               PIC 9(05) COMP    VALUE ZERO.
012200           05  TABLE-OCCURS-CNT         PIC 9(05) COMP   VALUE ZERO.
012300           05  SEARCH-INDEX             PIC 9(05) COMP.
012400
012500       77  TOTAL-ROWS                   PIC 9(07) COMP   VALUE ZERO.
012600       77  IMPORTED-CNT                 PIC 9(07) COMP   VALUE ZERO.
012700       77  UPDATED-CNT                  PIC 9(07) COMP   VALUE ZERO.
012800       77  ERROR-CNT                    PIC 9(07) COMP   VALUE ZERO.
012900
013000       01  FILE-STATUS-GROUP.
013100           05  FEED-FILE-STAT           PIC X(02).
013200           05  MAST-FILE-STAT           PIC X(02).
013300           05  MSTO-FILE-STAT           PIC X(02).
013400           05  LOG-FILE-STAT            PIC X(02).
013500           05  RPT-FILE-STAT            PIC X(02).
013600
013700      * Product Master loaded whole into a table for keyed access by
013800      * SKU - catalog volumes are small enough that an in-memory
013900      * SEARCH beats maintaining an indexed data set for this run.
014000       01  PROD-TABLE-AREA.
014100           05  PROD-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
014200                                DEPENDING ON TABLE-OCCURS-CNT
014300                                INDEXED BY PT-IDX.
014400               10  PT-ID                PIC 9(09).
014500               10  PT-SKU               PIC X(20).
014600               10  PT-NAME              PIC X(40).
014700               10  PT-PRICE             PIC S9(08)V99.
014800               10  PT-INV-QTY           PIC 9(09).
014900               10  PT-ACTIVE            PIC X(01).
015000               10  PT-DESC              PIC X(60).
015100               10  PT-LAST-UPD          PIC 9(08).
015200               10  PT-DIRTY-SW          PIC X(01).
015300                   88  PT-IS-DIRTY          VALUE "Y".
015400               10  FILLER               PIC X(01).
015500
015600       01  CSV-PARSE-AREA.
015700           05  CSV-WORK-LINE            PIC X(200).
015800           05  CSV-FIELD-TABLE.
015900               10  CSV-FIELD            OCCURS 5 TIMES
016000                                        PIC X(60).
016100           05  CSV-FIELD-COUNT          PIC 9(02) COMP.
016200           05  CSV-SCAN-PTR             PIC 9(03) COMP.
016300           05  CSV-NAME-WK              PIC X(40).
016400           05  CSV-SKU-WK               PIC X(20).
016500           05  CSV-PRICE-WK             PIC X(15).
016600           05  CSV-QTY-WK               PIC X(15).
016700           05  CSV-DESC-WK              PIC X(60).
016800           05  CSV-PRICE-NUM            PIC S9(08)V99.
016900           05  CSV-QTY-NUM              PIC 9(09).
017000           05  CSV-NUMERIC-TEST         PIC S9(15)V99.
017100
017200      * Work area for the name/SKU trim pass - the same back-up-scan
017300      * technique KWSRCH uses to find the last non-blank byte, plus a
017400      * forward scan for the first, so a feed field indented or
017500      * trailed with blanks by whatever produced the CSV does not
017600      * fail the blank-check or miss a SKU that is already on file.
017700           05  CSV-TRIM-WORK            PIC X(40).
017800           05  CSV-TRIM-WORK-PARTS REDEFINES CSV-TRIM-WORK.
017900               10  CSV-TRIM-BYTE        PIC X(01) OCCURS 40 TIMES.
018000           05  CSV-TRIM-REJUST          PIC X(40).
018100           05  CSV-TRIM-LEFT-POS        PIC 9(02) COMP.
018200           05  CSV-TRIM-RIGHT-POS       PIC 9(02) COMP.
018300           05  CSV-TRIM-LENGTH          PIC 9(02) COMP.
018400           05  CSV-TRIM-DONE-SW         PIC X(01) VALUE "N".
018500               88  CSV-TRIM-DONE               VALUE "Y".
018600
018700      * Work area for the price/quantity character-class scan - a
018800      * plain MOVE of "ABC" to a signed numeric field zeroes it out
018900      * silently, which then sails right through a NUMERIC test, so
019000      * the row is screened here first, byte by byte, before the
019100      * numeric MOVE is ever attempted.
019200           05  CSV-CLASS-TEST-WK        PIC X(15).
019300           05  CSV-CLASS-BYTE-PARTS REDEFINES CSV-CLASS-TEST-WK.
019400               10  CSV-CLASS-BYTE       PIC X(01) OCCURS 15 TIMES.
019500           05  CSV-CLASS-IDX            PIC 9(02) COMP.
019600           05  CSV-CLASS-DIGIT-CNT      PIC 9(02) COMP.
019700           05  CSV-CLASS-POINT-CNT      PIC 9(02) COMP.
019800           05  CSV-CLASS-BAD-SW         PIC X(01) VALUE "N".
019900               88  CSV-CLASS-IS-BAD             VALUE "Y".
020000
020100       01  CURRENT-DATE-WS.
020200           05  CUR-CCYY                 PIC 9(04).
020300           05  CUR-MM                   PIC 9(02).
020400           05  CUR-DD                   PIC 9(02).
020500           05  CUR-TIME                 PIC 9(08).
020600       01  RUN-DATE REDEFINES CURRENT-DATE-WS
020700                                        PIC 9(08).
020800
020900       01  LISTING-LINES.
021000           05  HEADING-LINE-1.
021100               10  FILLER               PIC X(30)
021200                   VALUE "CSV PRODUCT IMPORT - RESULTS".
021300               10  FILLER               PIC X(12) VALUE "GENERATED: ".
021400               10  HDG-CCYY             PIC 9(04).
021500               10  FILLER               PIC X(01) VALUE "-".
021600               10  HDG-MM               PIC 9(02).
021700               10  FILLER               PIC X(01) VALUE "-".
021800               10  HDG-DD               PIC 9(02).
021900               10  FILLER               PIC X(80) VALUE SPACES.
022000           05  ERROR-ROW-LINE.
022100               10  FILLER               PIC X(04) VALUE "ROW ".
022200               10  ERL-ROW-NO           PIC ZZZZ9.
022300               10  FILLER               PIC X(02) VALUE ": ".
022400               10  ERL-MESSAGE          PIC X(60).
022500               10  FILLER               PIC X(61) VALUE SPACES.
022600           05  TOTALS-LINE.
022700               10  FILLER               PIC X(13) VALUE "TOTAL ROWS: ".
022800               10  TOT-ROWS-O           PIC ZZZ,ZZ9.
022900               10  FILLER               PIC X(04) VALUE SPACES.
023000               10  FILLER               PIC X(10) VALUE "IMPORTED: ".
023100               10  TOT-IMPORTED-O       PIC ZZZ,ZZ9.
023200               10  FILLER               PIC X(04) VALUE SPACES.
023300               10  FILLER               PIC X(09) VALUE "UPDATED: ".
023400               10  TOT-UPDATED-O        PIC ZZZ,ZZ9.
023500               10  FILLER               PIC X(04) VALUE SPACES.
023600               10  FILLER               PIC X(08) VALUE "ERRORS: ".
023700               10  TOT-ERRORS-O         PIC ZZZ,ZZ9.
023800               10  FILLER               PIC X(39) VALUE SPACES.
023900
024000       01  CSV-HEADER-EXPECT            PIC X(60) VALUE
024100           "NAME,SKU,PRICE,INVENTORY_QUANTITY,DESCRIPTION".
024200
024300      *-----------------------------------------------------------
024400       LINKAGE                     SECTION.
024500      *-----------------------------------------------------------
024600      * Set by this program at GOBACK so the nightly chain driver
024700      * can tell a completed step from a failed one without
024800      * re-reading the results listing.
024900       01  NGHTCHN-RETURN-CODE          PIC X(01).
025000           88  NGHTCHN-STEP-OK              VALUE "0".
025100           88  NGHTCHN-STEP-FAILED          VALUE "1".
025200
025300      ************************************************************
025400       PROCEDURE                   DIVISION    USING
025500                                   NGHTCHN-RETURN-CODE.
025600      *-----------------------------------------------------------
025700      * Main procedure
025800      *-----------------------------------------------------------
025900       100-CSV-PRODUCT-IMPORT.
026000           MOVE     "0"            TO NGHTCHN-RETURN-CODE.
026100           PERFORM 200-INITIATE-IMPORT.
026200           IF  NOT ROW-IS-INVALID
026300               PERFORM 200-PROCESS-IMPORT UNTIL FEED-EOF
026400           ELSE
026500               MOVE "1"            TO NGHTCHN-RETURN-CODE
026600           END-IF.
026700           PERFORM 200-TERMINATE-IMPORT.
026800
026900           GOBACK.
027000
027100      ************************************************************
027200      * Open all files, load the Product Master into the in-memory
027300      * table, read and verify the CSV header line.
027400      *-----------------------------------------------------------
027500       200-INITIATE-IMPORT.
027600           PERFORM 300-OPEN-ALL-FILES.
027700           PERFORM 300-LOAD-PRODUCT-TABLE.
027800           ACCEPT   CURRENT-DATE-WS FROM DATE YYYYMMDD.
027900           PERFORM 300-READ-FEED-LINE.
028000           PERFORM 300-VALIDATE-CSV-HEADER
028100               THRU 300-VALIDATE-HEADER-EXIT.
028200
028300      *-----------------------------------------------------------
028400      * One CSV data row per pass - parse, edit, insert-or-update,
028500      * read the next row.
028600      *-----------------------------------------------------------
028700       200-PROCESS-IMPORT.
028800           ADD      1              TO ROW-NUMBER TOTAL-ROWS.
028900           MOVE     "N"            TO ROW-EDIT-SW.
029000           PERFORM  300-PARSE-CSV-ROW.
029100           PERFORM  300-EDIT-CSV-ROW.
029200           IF  NOT ROW-IS-INVALID
029300               PERFORM 300-SEARCH-PRODUCT-BY-SKU
029400               IF  SKU-FOUND
029500                   PERFORM 300-UPDATE-PRODUCT
029600               ELSE
029700                   PERFORM 300-INSERT-PRODUCT
029800               END-IF
029900           END-IF.
030000           PERFORM  300-READ-FEED-LINE.
030100
030200      *-----------------------------------------------------------
030300      * Rewrite the Product Master from the table, write the totals
030400      * line to the results listing, close all files.
030500      *-----------------------------------------------------------
030600       200-TERMINATE-IMPORT.
030700           IF  NOT ROW-IS-INVALID
030800               PERFORM 300-REWRITE-PRODUCT-MASTER
030900           END-IF.
031000           PERFORM 300-WRITE-TOTALS-LINE.
031100           PERFORM 300-CLOSE-ALL-FILES.
031200
031300      ************************************************************
031400       300-OPEN-ALL-FILES.
031500           OPEN     INPUT   PRODUCT-FEED-IN
031600                    INPUT   PRODUCT-MASTER-IO
031700                    OUTPUT  PRODUCT-MASTER-OUT
031800                    EXTEND  INVENTORY-LOG-OUT
031900                    OUTPUT  IMPORT-LISTING-OUT.
032000           MOVE     CUR-CCYY       TO HDG-CCYY.
032100           MOVE     CUR-MM         TO HDG-MM.
032200           MOVE     CUR-DD         TO HDG-DD.
032300           WRITE    LISTING-LINE-OUT FROM HEADING-LINE-1.
032400
032500      *-----------------------------------------------------------
032600      * Read the Product Master sequentially into PROD-TABLE-AREA so
032700      * every later lookup is a SEARCH, not a file READ.
032800      *-----------------------------------------------------------
032900       300-LOAD-PRODUCT-TABLE.
033000           PERFORM 310-READ-MASTER-FOR-LOAD UNTIL MAST-EOF.
033100
033200      *-----------------------------------------------------------
033300       310-READ-MASTER-FOR-LOAD.
033400           READ PRODUCT-MASTER-IO
033500               AT END MOVE "Y" TO MAST-EOF-SW.
033600           IF  NOT MAST-EOF
033700               ADD 1 TO TABLE-OCCURS-CNT
033800               SET  PT-IDX TO TABLE-OCCURS-CNT
033900               MOVE PROD-ID      TO PT-ID(PT-IDX)
034000               MOVE PROD-SKU     TO PT-SKU(PT-IDX)
034100               MOVE PROD-NAME    TO PT-NAME(PT-IDX)
034200               MOVE PROD-PRICE   TO PT-PRICE(PT-IDX)
034300               MOVE PROD-INV-QTY TO PT-INV-QTY(PT-IDX)
034400               MOVE PROD-ACTIVE  TO PT-ACTIVE(PT-IDX)
034500               MOVE PROD-DESC    TO PT-DESC(PT-IDX)
034600               MOVE PROD-LAST-UPD TO PT-LAST-UPD(PT-IDX)
034700               MOVE "N"          TO PT-DIRTY-SW(PT-IDX)
034800           END-IF.
034900
035000      *-----------------------------------------------------------
035100       300-READ-FEED-LINE.
035200           READ PRODUCT-FEED-IN
035300               AT END     MOVE "Y" TO FEED-EOF-SW
035400               NOT AT END MOVE FEED-RECORD-IN TO CSV-WORK-LINE
035500           END-READ.
035600
035700      *-----------------------------------------------------------
035800      * First line off the feed must carry the expected column list,
035900      * else abort the import.
036000      *-----------------------------------------------------------
036100      * Called from 200-INITIATE-IMPORT as PERFORM ... THRU the EXIT
036200      * paragraph below - either leg that rejects the header GOes TO
036300      * the EXIT directly instead of falling through the rest of the
036400      * IF-nest, the same short-circuit GO TO does for EOF/error
036500      * flow elsewhere in the shop's older programs.
036600       300-VALIDATE-CSV-HEADER.
036700           IF  FEED-EOF
036800               MOVE "Y" TO ROW-EDIT-SW
036900               MOVE "EMPTY FEED - NO HEADER ROW" TO ERL-MESSAGE
037000               PERFORM 400-WRITE-ERROR-LINE
037100               GO TO 300-VALIDATE-HEADER-EXIT
037200           END-IF.
037300           IF  CSV-WORK-LINE (1:45) NOT = CSV-HEADER-EXPECT (1:45)
037400               MOVE "Y" TO ROW-EDIT-SW
037500               MOVE "REQUIRED COLUMNS MISSING - IMPORT ABORTED"
037600                                    TO ERL-MESSAGE
037700               PERFORM 400-WRITE-ERROR-LINE
037800               GO TO 300-VALIDATE-HEADER-EXIT
037900           END-IF.
038000           PERFORM 300-READ-FEED-LINE.
038100
038200       300-VALIDATE-HEADER-EXIT.
038300           EXIT.
038400
038500      *-----------------------------------------------------------
038600      * Split the comma-separated row into CSV-FIELD(1) thru (5) :
038700      * name, sku, price, inventory_quantity, description.
038800      *-----------------------------------------------------------
038900       300-PARSE-CSV-ROW.
039000           MOVE     SPACES         TO CSV-FIELD-TABLE.
039100           MOVE     1              TO CSV-SCAN-PTR.
039200           MOVE     1              TO CSV-FIELD-COUNT.
039300           PERFORM  320-UNSTRING-NEXT-FIELD UNTIL CSV-FIELD-COUNT > 5.
039400           MOVE     CSV-FIELD (1)                  TO CSV-NAME-WK.
039500           MOVE     CSV-FIELD (2)                  TO CSV-SKU-WK.
039600           MOVE     CSV-FIELD (3)                  TO CSV-PRICE-WK.
039700           MOVE     CSV-FIELD (4)                  TO CSV-QTY-WK.
039800           MOVE     CSV-FIELD (5)                 TO CSV-DESC-WK.
039900           PERFORM  330-TRIM-NAME-AND-SKU
040000               THRU 330-TRIM-EXIT.
040100
040200      *-----------------------------------------------------------
040300       320-UNSTRING-NEXT-FIELD.
040400           UNSTRING CSV-WORK-LINE DELIMITED BY ","
040500                INTO CSV-FIELD (CSV-FIELD-COUNT)
040600                WITH POINTER CSV-SCAN-PTR.
040700           ADD      1              TO CSV-FIELD-COUNT.
040800
040900      *-----------------------------------------------------------
041000      * 330-A through 330-D (the THRU range run from 300-PARSE-CSV-
041100      * ROW) strip leading and trailing blanks off CSV-NAME-WK and
041200      * CSV-SKU-WK before either field is blank-checked or used to
041300      * search the product table - a feed field padded by whatever
041400      * produced the CSV must not be read as blank or as a SKU the
041500      * table does not actually have.
041600      *-----------------------------------------------------------
041700       330-TRIM-NAME-AND-SKU.
041800           MOVE     CSV-NAME-WK         TO CSV-TRIM-WORK.
041900           PERFORM  340-COMPUTE-TRIM-BOUNDS.
042000           PERFORM  350-REJUSTIFY-TRIM-WORK.
042100           MOVE     CSV-TRIM-WORK (1:40) TO CSV-NAME-WK.
042200
042300       330-TRIM-SKU.
042400           MOVE     CSV-SKU-WK          TO CSV-TRIM-WORK.
042500           PERFORM  340-COMPUTE-TRIM-BOUNDS.
042600           PERFORM  350-REJUSTIFY-TRIM-WORK.
042700           MOVE     CSV-TRIM-WORK (1:20) TO CSV-SKU-WK.
042800
042900       330-TRIM-EXIT.
043000           EXIT.
043100
043200      *-----------------------------------------------------------
043300      * Backs CSV-TRIM-RIGHT-POS off of 40 to the last non-blank byte,
043400      * then advances CSV-TRIM-LEFT-POS up from 1 to the first - the
043500      * same zero-guarded scan KWSRCH uses, run here in both
043600      * directions.
043700      *-----------------------------------------------------------
043800       340-COMPUTE-TRIM-BOUNDS.
043900           MOVE     40                  TO CSV-TRIM-RIGHT-POS.
044000           MOVE     "N"                 TO CSV-TRIM-DONE-SW.
044100           PERFORM  341-BACK-UP-RIGHT-POS UNTIL CSV-TRIM-DONE.
044200           MOVE     1                   TO CSV-TRIM-LEFT-POS.
044300           MOVE     "N"                 TO CSV-TRIM-DONE-SW.
044400           PERFORM  342-ADVANCE-LEFT-POS UNTIL CSV-TRIM-DONE.
044500
044600      *-----------------------------------------------------------
044700       341-BACK-UP-RIGHT-POS.
044800           IF  CSV-TRIM-RIGHT-POS = 0
044900               MOVE "Y"                 TO CSV-TRIM-DONE-SW
045000           ELSE
045100               IF  CSV-TRIM-BYTE (CSV-TRIM-RIGHT-POS) NOT = SPACE
045200                   MOVE "Y"             TO CSV-TRIM-DONE-SW
045300               ELSE
045400                   SUBTRACT 1           FROM CSV-TRIM-RIGHT-POS
045500               END-IF
045600           END-IF.
045700
045800      *-----------------------------------------------------------
045900       342-ADVANCE-LEFT-POS.
046000           IF  CSV-TRIM-LEFT-POS > CSV-TRIM-RIGHT-POS
046100               MOVE "Y"                 TO CSV-TRIM-DONE-SW
046200           ELSE
046300               IF  CSV-TRIM-BYTE (CSV-TRIM-LEFT-POS) NOT = SPACE
046400                   MOVE "Y"             TO CSV-TRIM-DONE-SW
046500               ELSE
046600                   ADD 1                TO CSV-TRIM-LEFT-POS
046700               END-IF
046800           END-IF.
046900
047000      *-----------------------------------------------------------
047100      * Left-justifies CSV-TRIM-WORK on CSV-TRIM-LEFT-POS through
047200      * CSV-TRIM-RIGHT-POS, blank when the field was all spaces.
047300      *-----------------------------------------------------------
047400       350-REJUSTIFY-TRIM-WORK.
047500           MOVE     SPACES              TO CSV-TRIM-REJUST.
047600           IF  CSV-TRIM-RIGHT-POS NOT = 0
047700               COMPUTE CSV-TRIM-LENGTH = CSV-TRIM-RIGHT-POS
047800                                       - CSV-TRIM-LEFT-POS + 1
047900               MOVE CSV-TRIM-WORK (CSV-TRIM-LEFT-POS : CSV-TRIM-LENGTH)
048000                                        TO CSV-TRIM-REJUST
048100                                           (1 : CSV-TRIM-LENGTH)
048200           END-IF.
048300           MOVE     CSV-TRIM-REJUST     TO CSV-TRIM-WORK.
048400
048500      *-----------------------------------------------------------
048600      * Edit the parsed row per the import business rules.  The first
048700      * rule failed stops further edits and flags the row invalid.
048800      *-----------------------------------------------------------
048900       300-EDIT-CSV-ROW.
049000           IF  CSV-SKU-WK = SPACES OR CSV-NAME-WK = SPACES
049100               MOVE "Y" TO ROW-EDIT-SW
049200               MOVE "SKU AND NAME ARE REQUIRED" TO ERL-MESSAGE
049300               PERFORM 400-WRITE-ERROR-LINE
049400           END-IF.
049500           IF  NOT ROW-IS-INVALID
049600               MOVE     CSV-PRICE-WK   TO CSV-CLASS-TEST-WK
049700               PERFORM  360-CLASS-TEST-VALUE
049800               IF  CSV-CLASS-IS-BAD
049900                   MOVE "Y" TO ROW-EDIT-SW
050000                   MOVE "NON-NUMERIC PRICE" TO ERL-MESSAGE
050100                   PERFORM 400-WRITE-ERROR-LINE
050200               ELSE
050300                   MOVE CSV-PRICE-WK TO CSV-NUMERIC-TEST
050400                   MOVE CSV-NUMERIC-TEST TO CSV-PRICE-NUM
050500                   IF  CSV-PRICE-NUM < 0
050600                       MOVE "Y" TO ROW-EDIT-SW
050700                       MOVE "PRICE CANNOT BE NEGATIVE" TO ERL-MESSAGE
050800                       PERFORM 400-WRITE-ERROR-LINE
050900                   END-IF
051000               END-IF
051100           END-IF.
051200           IF  NOT ROW-IS-INVALID
051300               MOVE     CSV-QTY-WK     TO CSV-CLASS-TEST-WK
051400               PERFORM  360-CLASS-TEST-VALUE
051500               IF  CSV-CLASS-IS-BAD
051600                   MOVE "Y" TO ROW-EDIT-SW
051700                   MOVE "NON-NUMERIC INVENTORY QUANTITY" TO ERL-MESSAGE
051800                   PERFORM 400-WRITE-ERROR-LINE
051900               ELSE
052000                   MOVE CSV-QTY-WK TO CSV-NUMERIC-TEST
052100                   MOVE CSV-NUMERIC-TEST TO CSV-QTY-NUM
052200                   IF  CSV-NUMERIC-TEST < 0
052300                       MOVE "Y" TO ROW-EDIT-SW
052400                       MOVE "INVENTORY QUANTITY CANNOT BE NEGATIVE"
052500                                        TO ERL-MESSAGE
052600                       PERFORM 400-WRITE-ERROR-LINE
052700                   END-IF
052800               END-IF
052900           END-IF.
053000
053100      *-----------------------------------------------------------
053200      * Byte-by-byte character-class scan of CSV-CLASS-TEST-WK -
053300      * digits, one optional leading sign, one optional decimal
053400      * point, and blanks are the only bytes allowed, and at least
053500      * one digit must be present.  Runs ahead of the numeric MOVE
053600      * so garbage text (e.g. "ABC") is caught here instead of
053700      * coming out the other end of the MOVE as a clean zero.
053800      *-----------------------------------------------------------
053900       360-CLASS-TEST-VALUE.
054000           MOVE     0              TO CSV-CLASS-IDX.
054100           MOVE     0              TO CSV-CLASS-DIGIT-CNT.
054200           MOVE     0              TO CSV-CLASS-POINT-CNT.
054300           MOVE     "N"            TO CSV-CLASS-BAD-SW.
054400           PERFORM  365-SCAN-ONE-CLASS-BYTE
054500               UNTIL CSV-CLASS-IDX = 15
054600                  OR CSV-CLASS-IS-BAD.
054700           IF  CSV-CLASS-DIGIT-CNT = 0
054800               MOVE "Y"            TO CSV-CLASS-BAD-SW
054900           END-IF.
055000
055100      *-----------------------------------------------------------
055200       365-SCAN-ONE-CLASS-BYTE.
055300           ADD      1              TO CSV-CLASS-IDX.
055400           EVALUATE TRUE
055500               WHEN CSV-CLASS-BYTE (CSV-CLASS-IDX) = SPACE
055600                   CONTINUE
055700               WHEN CSV-CLASS-BYTE (CSV-CLASS-IDX) = "+"
055800                OR  CSV-CLASS-BYTE (CSV-CLASS-IDX) = "-"
055900                   CONTINUE
056000               WHEN CSV-CLASS-BYTE (CSV-CLASS-IDX) = "."
056100                   IF  CSV-CLASS-POINT-CNT = 0
056200                       ADD 1        TO CSV-CLASS-POINT-CNT
056300                   ELSE
056400                       MOVE "Y"     TO CSV-CLASS-BAD-SW
056500                   END-IF
056600               WHEN CSV-CLASS-BYTE (CSV-CLASS-IDX) >= "0"
056700                AND CSV-CLASS-BYTE (CSV-CLASS-IDX) <= "9"
056800                   ADD  1           TO CSV-CLASS-DIGIT-CNT
056900               WHEN OTHER
057000                   MOVE "Y"         TO CSV-CLASS-BAD-SW
057100           END-EVALUATE.
057200
057300      *-----------------------------------------------------------
057400      * SEARCH the table for a matching SKU.
057500      *-----------------------------------------------------------
057600       300-SEARCH-PRODUCT-BY-SKU.
057700           MOVE     "N"            TO FOUND-SW.
057800           SET      PT-IDX TO 1.
057900           IF  TABLE-OCCURS-CNT > 0
058000               SEARCH PROD-TABLE-ENTRY VARYING PT-IDX
058100                   AT END MOVE "N" TO FOUND-SW
058200                   WHEN PT-SKU (PT-IDX) = CSV-SKU-WK
058300                       MOVE "Y" TO FOUND-SW
058400               END-SEARCH
058500           END-IF.
058600
058700      *-----------------------------------------------------------
058800      * SKU not on file - append a new table entry, ACTIVE = Y.
058900      *-----------------------------------------------------------
059000       300-INSERT-PRODUCT.
059100           ADD      1              TO TABLE-OCCURS-CNT.
059200           SET      PT-IDX TO TABLE-OCCURS-CNT.
059300           COMPUTE  PT-ID (PT-IDX) = TABLE-OCCURS-CNT.
059400           MOVE     CSV-SKU-WK     TO PT-SKU (PT-IDX).
059500           MOVE     CSV-NAME-WK    TO PT-NAME (PT-IDX).
059600           MOVE     CSV-PRICE-NUM  TO PT-PRICE (PT-IDX).
059700           MOVE     CSV-QTY-NUM    TO PT-INV-QTY (PT-IDX).
059800           MOVE     "Y"            TO PT-ACTIVE (PT-IDX).
059900           MOVE     CSV-DESC-WK    TO PT-DESC (PT-IDX).
060000           MOVE     RUN-DATE       TO PT-LAST-UPD (PT-IDX).
060100           MOVE     "Y"            TO PT-DIRTY-SW (PT-IDX).
060200           ADD      1              TO IMPORTED-CNT.
060300
060400      *-----------------------------------------------------------
060500      * SKU on file - overwrite name/price/qty/description, log the
060600      * change when the quantity moved.
060700      *-----------------------------------------------------------
060800       300-UPDATE-PRODUCT.
060900           IF  PT-INV-QTY (PT-IDX) NOT = CSV-QTY-NUM
061000               MOVE PT-SKU (PT-IDX)      TO LOG-PROD-SKU
061100               MOVE CSV-NAME-WK          TO LOG-PROD-NAME
061200               MOVE PT-INV-QTY (PT-IDX)  TO LOG-OLD-QTY
061300               MOVE CSV-QTY-NUM          TO LOG-NEW-QTY
061400               MOVE "CSV IMPORT UPDATE"  TO LOG-REASON
061500               MOVE RUN-DATE             TO LOG-DATE
061600               WRITE INVLOG-RECORD
061700           END-IF.
061800           MOVE     CSV-NAME-WK    TO PT-NAME (PT-IDX).
061900           MOVE     CSV-PRICE-NUM  TO PT-PRICE (PT-IDX).
062000           MOVE     CSV-QTY-NUM    TO PT-INV-QTY (PT-IDX).
062100           MOVE     CSV-DESC-WK    TO PT-DESC (PT-IDX).
062200           MOVE     RUN-DATE       TO PT-LAST-UPD (PT-IDX).
062300           MOVE     "Y"            TO PT-DIRTY-SW (PT-IDX).
062400           ADD      1              TO UPDATED-CNT.
062500
062600      *-----------------------------------------------------------
062700      * Unload the table back to the Product Master, in table order.
062800      *-----------------------------------------------------------
062900       300-REWRITE-PRODUCT-MASTER.
063000           MOVE     1              TO SEARCH-INDEX.
063100           PERFORM  330-WRITE-TABLE-ENTRY
063200                    UNTIL SEARCH-INDEX > TABLE-OCCURS-CNT.
063300
063400      *-----------------------------------------------------------
063500       330-WRITE-TABLE-ENTRY.
063600           MOVE  PT-ID (SEARCH-INDEX)      TO PROD-ID.
063700           MOVE  PT-SKU (SEARCH-INDEX)     TO PROD-SKU.
063800           MOVE  PT-NAME (SEARCH-INDEX)    TO PROD-NAME.
063900           MOVE  PT-PRICE (SEARCH-INDEX)   TO PROD-PRICE.
064000           MOVE  PT-INV-QTY (SEARCH-INDEX) TO PROD-INV-QTY.
064100           MOVE  PT-ACTIVE (SEARCH-INDEX)  TO PROD-ACTIVE.
064200           MOVE  PT-DESC (SEARCH-INDEX)    TO PROD-DESC.
064300           MOVE  PT-LAST-UPD (SEARCH-INDEX) TO PROD-LAST-UPD.
064400           WRITE PROD-MASTER-RECORD-O FROM PROD-MASTER-RECORD.
064500           ADD   1                         TO SEARCH-INDEX.
064600
064700      *-----------------------------------------------------------
064800       300-WRITE-TOTALS-LINE.
064900           MOVE     TOTAL-ROWS     TO TOT-ROWS-O.
065000           MOVE     IMPORTED-CNT   TO TOT-IMPORTED-O.
065100           MOVE     UPDATED-CNT    TO TOT-UPDATED-O.
065200           MOVE     ERROR-CNT      TO TOT-ERRORS-O.
065300           WRITE    LISTING-LINE-OUT FROM TOTALS-LINE.
065400           DISPLAY  "CSV IMPORT COMPLETE - ROWS " TOTAL-ROWS
065500                    " IMPORTED " IMPORTED-CNT
065600                    " UPDATED " UPDATED-CNT
065700                    " ERRORS " ERROR-CNT.
065800
065900      *-----------------------------------------------------------
066000       300-CLOSE-ALL-FILES.
066100           CLOSE    PRODUCT-FEED-IN
066200                    PRODUCT-MASTER-IO
066300                    PRODUCT-MASTER-OUT
066400                    INVENTORY-LOG-OUT
066500                    IMPORT-LISTING-OUT.
066600
066700      ************************************************************
066800      * Format and write one "ROW N: message" error line, bump the
066900      * error count.
067000      *-----------------------------------------------------------
067100       400-WRITE-ERROR-LINE.
067200           MOVE     ROW-NUMBER     TO ERL-ROW-NO.
067300           WRITE    LISTING-LINE-OUT FROM ERROR-ROW-LINE.
067400           ADD      1              TO ERROR-CNT.
