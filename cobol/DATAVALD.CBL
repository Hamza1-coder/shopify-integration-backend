000100      ************************************************************
000200      * This program is to scan the whole Product Master and report
000300      *    every record that fails a validation rule, regardless of
000400      *    active/inactive status.  Duplicate SKU checking is done
000500      *    with a second pass over the in-memory table.
000600      *
000700      * Used File
000800      *    - Product Master (Sequential) : PRODMAST
000900      *    - Validation Issue Listing (Line Sequential) : VALDLIST
001000      *
001100      ************************************************************
001200       IDENTIFICATION              DIVISION.
001300      *-----------------------------------------------------------
001400       PROGRAM-ID.                 PRODUCT-DATA-VALIDATE.
001500       AUTHOR.                     S. PELLETIER.
001600       INSTALLATION.               MERCHANDISING SYSTEMS.
001700       DATE-WRITTEN.               FEBRUARY 19, 1990.
001800       DATE-COMPILED.
001900       SECURITY.                   UNCLASSIFIED.
002000      *-----------------------------------------------------------
002100      * CHANGE LOG
002200      *   02/19/90  SP   ORIGINAL PROGRAM - PART NUMBER MASTER FIELD
002300      *                  EDIT LISTING, FLAGS BLANK NAME/PART NUMBER
002400      *                  AND NEGATIVE PRICE OR QUANTITY
002500      *   02/03/98  RTW  Y2K - PART NUMBER FIELD WIDENED, REVIEWED
002600      *                  WITH NO DATE-FIELD CHANGE NEEDED
002700      *   06/14/04  JLK  CNV-1187  REWRITTEN FOR THE ONLINE CATALOG
002800      *                  CONVERSION - PART NUMBER REPLACED BY SKU
002900      *   04/02/09  SKP  CNV-1960  DUPLICATE-SKU CHECK ADDED - TWO
003000      *                  STORES WERE FOUND SHARING A SKU RANGE
003100      *   11/19/13  DMH  CNV-2510  CALLED FROM THE NIGHTLY CHAIN
003200      *                  DRIVER - ADDED NGHTCHN-RETURN-CODE LINKAGE
003300      *   03/14/17  KLM  CNV-2933  VALID-PRODUCTS IS NOW TOTALLED
003400      *                  AFTER THE DUPLICATE-SKU PASS INSTEAD OF
003500      *                  DURING THE FIELD-EDIT PASS - A RECORD CLEAN
003600      *                  ON FIELDS BUT CAUGHT AS A DUPLICATE WAS
003700      *                  BEING COUNTED VALID BEFORE THE DUPE WAS EVER
003800      *                  FOUND
003900      *-----------------------------------------------------------
004000       ENVIRONMENT                 DIVISION.
004100      *-----------------------------------------------------------
004200       CONFIGURATION               SECTION.
004300       SOURCE-COMPUTER.            IBM-4381.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600      *-----------------------------------------------------------
004700       INPUT-OUTPUT                SECTION.
004800       FILE-CONTROL.
004900           SELECT  PRODUCT-MASTER-IN
005000                   ASSIGN TO PRODMAST
005100                   ORGANIZATION IS SEQUENTIAL
005200                   FILE STATUS IS MAST-FILE-STAT.
005300
005400           SELECT  VALIDATION-LISTING-OUT
005500                   ASSIGN TO VALDLIST
005600                   ORGANIZATION IS LINE SEQUENTIAL
005700                   FILE STATUS IS RPT-FILE-STAT.
005800
005900      ************************************************************
006000       DATA                        DIVISION.
006100      *-----------------------------------------------------------
006200       FILE                        SECTION.
006300       FD  PRODUCT-MASTER-IN
006400           RECORD CONTAINS 158 CHARACTERS
006500           DATA RECORD IS PROD-MASTER-RECORD.
006600       COPY PRODREC.
006700
006800       FD  VALIDATION-LISTING-OUT
006900           RECORD CONTAINS 132 CHARACTERS
007000           DATA RECORD IS LISTING-LINE-OUT.
007100       01  LISTING-LINE-OUT             PIC X(132).
007200
007300      *-----------------------------------------------------------
007400       WORKING-STORAGE             SECTION.
007500      *-----------------------------------------------------------
007600       01  SWITCHES-AND-COUNTERS.
007700           05  MAST-EOF-SW              PIC X(01) VALUE "N".
007800               88  MAST-EOF                    VALUE "Y".
007900           05  PROD-ISSUE-SW            PIC X(01) VALUE "N".
008000               88  PROD-HAS-ISSUE              VALUE "Y".
008100           05  TABLE-OCCURS-CNT         PIC 9(05) COMP   VALUE ZERO.
008200           05  OUTER-INDEX              PIC 9(05) COMP.
008300           05  INNER-INDEX              PIC 9(05) COMP.
008400           05  VALID-INDEX              PIC 9(05) COMP.
008500
008600       77  TOTAL-PRODUCTS               PIC 9(07) COMP   VALUE ZERO.
008700       77  VALID-PRODUCTS               PIC 9(07) COMP   VALUE ZERO.
008800       77  ISSUE-COUNT                  PIC 9(07) COMP   VALUE ZERO.
008900
009000       01  FILE-STATUS-GROUP.
009100           05  MAST-FILE-STAT           PIC X(02).
009200           05  RPT-FILE-STAT            PIC X(02).
009300
009400      * The whole master is loaded once so the duplicate-SKU pass can
009500      * compare every entry against every other entry without
009600      * re-reading PRODMAST a second time.  Only the key fields the
009700      * compare pass needs are carried in the table.
009800       01  PROD-TABLE-AREA.
009900           05  PROD-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
010000                                DEPENDING ON TABLE-OCCURS-CNT
010100                                INDEXED BY PT-IDX.
010200               10  PT-ID                PIC 9(09).
010300               10  PT-SKU               PIC X(20).
010400               10  PT-DUP-SW            PIC X(01) VALUE "N".
010500                   88  PT-IS-DUPLICATE      VALUE "Y".
010600      * Carries the record's field-edit result AND the later
010700      * duplicate-SKU result, so VALID-PRODUCTS is not totalled
010800      * until BOTH passes have had their say on the record - a
010900      * record clean on field edits but caught by the duplicate
011000      * pass is not a valid product, per BUSINESS RULES U2.
011100               10  PT-ISSUE-SW          PIC X(01) VALUE "N".
011200                   88  PT-HAS-ISSUE         VALUE "Y".
011300               10  FILLER               PIC X(01).
011400
011500       01  CURRENT-DATE-WS.
011600           05  CUR-CCYY                 PIC 9(04).
011700           05  CUR-MM                   PIC 9(02).
011800           05  CUR-DD                   PIC 9(02).
011900           05  CUR-TIME                 PIC 9(08).
012000
012100       01  LISTING-LINES.
012200           05  HEADING-LINE-1.
012300               10  FILLER               PIC X(30)
012400                   VALUE "PRODUCT DATA VALIDATION - ".
012500               10  FILLER               PIC X(12) VALUE "GENERATED: ".
012600               10  HDG-CCYY             PIC 9(04).
012700               10  FILLER               PIC X(01) VALUE "-".
012800               10  HDG-MM               PIC 9(02).
012900               10  FILLER               PIC X(01) VALUE "-".
013000               10  HDG-DD               PIC 9(02).
013100               10  FILLER               PIC X(80) VALUE SPACES.
013200           05  ISSUE-LINE.
013300               10  ISL-TEXT             PIC X(80).
013400               10  FILLER               PIC X(52) VALUE SPACES.
013500           05  TOTALS-LINE.
013600               10  FILLER               PIC X(17) VALUE
013700                   "TOTAL PRODUCTS: ".
013800               10  TOT-PRODUCTS-O       PIC ZZZ,ZZ9.
013900               10  FILLER               PIC X(04) VALUE SPACES.
014000               10  FILLER               PIC X(17) VALUE
014100                   "VALID PRODUCTS: ".
014200               10  TOT-VALID-O          PIC ZZZ,ZZ9.
014300               10  FILLER               PIC X(04) VALUE SPACES.
014400               10  FILLER               PIC X(08) VALUE "ISSUES: ".
014500               10  TOT-ISSUES-O         PIC ZZZ,ZZ9.
014600               10  FILLER               PIC X(58) VALUE SPACES.
014700
014800       77  SKU-DISPLAY-WK               PIC X(20).
014900       77  ID-DISPLAY-WK                PIC 9(09).
015000
015100      *-----------------------------------------------------------
015200       LINKAGE                     SECTION.
015300      *-----------------------------------------------------------
015400      * Set by this program at GOBACK so the nightly chain driver
015500      * can tell a completed step from a failed one.
015600       01  NGHTCHN-RETURN-CODE          PIC X(01).
015700           88  NGHTCHN-STEP-OK              VALUE "0".
015800           88  NGHTCHN-STEP-FAILED          VALUE "1".
015900
016000      ************************************************************
016100       PROCEDURE                   DIVISION    USING
016200                                   NGHTCHN-RETURN-CODE.
016300      *-----------------------------------------------------------
016400      * Main procedure
016500      *-----------------------------------------------------------
016600       100-PRODUCT-DATA-VALIDATE.
016700           MOVE     "0"            TO NGHTCHN-RETURN-CODE.
016800           PERFORM 200-INITIATE-VALIDATE
016900               THRU 200-SCAN-PRODUCT-MASTER-EXIT.
017000           PERFORM 200-CHECK-DUPLICATE-SKUS.
017100           PERFORM 200-TALLY-VALID-PRODUCTS.
017200           PERFORM 200-TERMINATE-VALIDATE.
017300
017400           GOBACK.
017500
017600      ************************************************************
017700       200-INITIATE-VALIDATE.
017800           OPEN     INPUT   PRODUCT-MASTER-IN
017900                    OUTPUT  VALIDATION-LISTING-OUT.
018000           ACCEPT   CURRENT-DATE-WS FROM DATE YYYYMMDD.
018100           MOVE     CUR-CCYY       TO HDG-CCYY.
018200           MOVE     CUR-MM         TO HDG-MM.
018300           MOVE     CUR-DD         TO HDG-DD.
018400           WRITE    LISTING-LINE-OUT FROM HEADING-LINE-1.
018500
018600      *-----------------------------------------------------------
018700      * One pass over PRODMAST - load the table for the duplicate
018800      * check, edit each record as it comes in.
018900      *-----------------------------------------------------------
019000       200-SCAN-PRODUCT-MASTER.
019100           PERFORM  300-READ-PRODUCT-MASTER.
019200           PERFORM  310-EDIT-ONE-PRODUCT UNTIL MAST-EOF.
019300
019400       200-SCAN-PRODUCT-MASTER-EXIT.
019500           EXIT.
019600
019700      *-----------------------------------------------------------
019800       310-EDIT-ONE-PRODUCT.
019900           ADD      1          TO TOTAL-PRODUCTS.
020000           MOVE     "N"        TO PROD-ISSUE-SW.
020100           ADD      1          TO TABLE-OCCURS-CNT.
020200           SET      PT-IDX TO TABLE-OCCURS-CNT.
020300           MOVE     PROD-SKU   TO PT-SKU (PT-IDX).
020400           MOVE     PROD-ID    TO PT-ID (PT-IDX).
020500           PERFORM  300-EDIT-PRODUCT-RECORD.
020600           MOVE     PROD-ISSUE-SW TO PT-ISSUE-SW (PT-IDX).
020700           PERFORM  300-READ-PRODUCT-MASTER.
020800
020900      *-----------------------------------------------------------
021000      * Write the totals line and close out.
021100      *-----------------------------------------------------------
021200       200-TERMINATE-VALIDATE.
021300           MOVE     TOTAL-PRODUCTS TO TOT-PRODUCTS-O.
021400           MOVE     VALID-PRODUCTS TO TOT-VALID-O.
021500           MOVE     ISSUE-COUNT    TO TOT-ISSUES-O.
021600           WRITE    LISTING-LINE-OUT FROM TOTALS-LINE.
021700           DISPLAY  "PRODUCT VALIDATION COMPLETE - TOTAL "
021800                    TOTAL-PRODUCTS " VALID " VALID-PRODUCTS
021900                    " ISSUES " ISSUE-COUNT.
022000           CLOSE    PRODUCT-MASTER-IN
022100                    VALIDATION-LISTING-OUT.
022200
022300      *-----------------------------------------------------------
022400      * Every SKU appearing on more than one table entry is flagged
022500      * DUPLICATE for each occurrence - one issue line per occurrence,
022600      * never per matching pair - an O(n**2) nested-table compare,
022700      * acceptable at catalog scale.
022800      *-----------------------------------------------------------
022900       200-CHECK-DUPLICATE-SKUS.
023000           MOVE     1              TO OUTER-INDEX.
023100           PERFORM  320-CHECK-ONE-SKU
023200                    UNTIL OUTER-INDEX > TABLE-OCCURS-CNT.
023300
023400      *-----------------------------------------------------------
023500      * Compare one table entry against every other entry; the
023600      * inner compare stops as soon as a match is found, since one
023700      * issue line per occurrence is all BUSINESS RULES U2 calls for.
023800      *-----------------------------------------------------------
023900       320-CHECK-ONE-SKU.
024000           MOVE     "N"            TO PT-DUP-SW (OUTER-INDEX).
024100           MOVE     1              TO INNER-INDEX.
024200           PERFORM  330-COMPARE-ONE-PAIR
024300                    UNTIL INNER-INDEX > TABLE-OCCURS-CNT
024400                    OR PT-IS-DUPLICATE (OUTER-INDEX).
024500           IF  PT-IS-DUPLICATE (OUTER-INDEX)
024600               MOVE PT-SKU (OUTER-INDEX) TO SKU-DISPLAY-WK
024700               STRING "PRODUCT " SKU-DISPLAY-WK
024800                      ": DUPLICATE SKU FOUND"
024900                      DELIMITED BY SIZE INTO ISL-TEXT
025000               PERFORM 400-WRITE-ISSUE-LINE
025100               MOVE "Y"           TO PT-ISSUE-SW (OUTER-INDEX)
025200           END-IF.
025300           ADD      1              TO OUTER-INDEX.
025400
025500      *-----------------------------------------------------------
025600       330-COMPARE-ONE-PAIR.
025700           IF  INNER-INDEX NOT = OUTER-INDEX
025800               AND PT-SKU (INNER-INDEX) = PT-SKU (OUTER-INDEX)
025900               MOVE "Y" TO PT-DUP-SW (OUTER-INDEX)
026000           END-IF.
026100           ADD      1              TO INNER-INDEX.
026200
026300      *-----------------------------------------------------------
026400      * VALID-PRODUCTS is not totalled until now - after the field
026500      * edit pass AND the duplicate-SKU pass have both had a chance
026600      * to mark PT-ISSUE-SW, so a record that is clean on fields but
026700      * caught as a duplicate is not counted as valid.
026800      *-----------------------------------------------------------
026900       200-TALLY-VALID-PRODUCTS.
027000           MOVE     1              TO VALID-INDEX.
027100           PERFORM  340-TALLY-ONE-PRODUCT
027200                    UNTIL VALID-INDEX > TABLE-OCCURS-CNT.
027300
027400      *-----------------------------------------------------------
027500       340-TALLY-ONE-PRODUCT.
027600           IF  NOT PT-HAS-ISSUE (VALID-INDEX)
027700               ADD  1              TO VALID-PRODUCTS
027800           END-IF.
027900           ADD      1              TO VALID-INDEX.
028000
028100      *-----------------------------------------------------------
028200       300-READ-PRODUCT-MASTER.
028300           READ     PRODUCT-MASTER-IN
028400               AT END     MOVE "Y" TO MAST-EOF-SW
028500           END-READ.
028600
028700      *-----------------------------------------------------------
028800      * Field-level edits for one product - a record with a blank
028900      * SKU cannot be identified in the issue text so the ID is
029000      * used in its place, per the original BUSINESS RULES U2 memo.
029100      *-----------------------------------------------------------
029200       300-EDIT-PRODUCT-RECORD.
029300           IF  PROD-NAME = SPACES
029400               MOVE PROD-SKU TO SKU-DISPLAY-WK
029500               STRING "PRODUCT " SKU-DISPLAY-WK ": EMPTY NAME"
029600                      DELIMITED BY SIZE INTO ISL-TEXT
029700               PERFORM 400-WRITE-ISSUE-LINE
029800           END-IF.
029900           IF  PROD-SKU = SPACES
030000               MOVE PROD-ID TO ID-DISPLAY-WK
030100               STRING "PRODUCT " ID-DISPLAY-WK ": EMPTY SKU"
030200                      DELIMITED BY SIZE INTO ISL-TEXT
030300               PERFORM 400-WRITE-ISSUE-LINE
030400           END-IF.
030500           IF  PROD-PRICE < 0
030600               MOVE PROD-SKU TO SKU-DISPLAY-WK
030700               STRING "PRODUCT " SKU-DISPLAY-WK ": NEGATIVE PRICE"
030800                      DELIMITED BY SIZE INTO ISL-TEXT
030900               PERFORM 400-WRITE-ISSUE-LINE
031000           END-IF.
031100           IF  PROD-INV-QTY < 0
031200               MOVE PROD-SKU TO SKU-DISPLAY-WK
031300               STRING "PRODUCT " SKU-DISPLAY-WK
031400                      ": NEGATIVE INVENTORY"
031500                      DELIMITED BY SIZE INTO ISL-TEXT
031600               PERFORM 400-WRITE-ISSUE-LINE
031700           END-IF.
031800
031900      *-----------------------------------------------------------
032000      * Write one issue line, flag the product, bump the total.
032100      *-----------------------------------------------------------
032200       400-WRITE-ISSUE-LINE.
032300           MOVE     "Y"            TO PROD-ISSUE-SW.
032400           WRITE    LISTING-LINE-OUT FROM ISSUE-LINE.
032500           ADD      1              TO ISSUE-COUNT.
