000100      ************************************************************
000200      * PRODREC      -  PRODUCT MASTER RECORD LAYOUT
000300      *
000400      * Used By     - CSVIMPRT, DATAVALD, INVRPT, EVTPOST, PRICADJ,
000500      *               KWSRCH, NGHTCHN
000600      *
000700      * One entry per catalog item held by the storefront.  Rewritten
000800      * in full each run - PRODMAST is a flat sequential file, kept
000900      * small enough (catalog scale) that every program that needs
001000      * keyed lookup loads it whole into PROD-TABLE and does a SEARCH
001100      * rather than keeping it on an indexed data set.
001200      *-----------------------------------------------------------
001300      * CHANGE LOG
001400      *   11/24/84  AM   ORIGINAL INVENT-RECORD LAYOUT (39 BYTES)
001500      *   02/03/98  RTW  Y2K - DATE FIELDS WIDENED TO 9(08) CCYYMMDD
001600      *   06/14/04  JLK  CNV-1187  REPLACED WITH ONLINE CATALOG
001700      *                  FIELD SET - PROD-ID/SKU/PRICE/QTY/ACTIVE
001800      *   09/30/11  DMH  CNV-2240  ADDED PROD-DESC (WAS CARRIED IN A
001900      *                  SEPARATE TEXT FILE BEFORE THIS DATE)
002000      *-----------------------------------------------------------
002100       01  PROD-MASTER-RECORD.
002200           05  PROD-ID                     PIC 9(09).
002300           05  PROD-SKU                    PIC X(20).
002400           05  PROD-SKU-PARTS REDEFINES PROD-SKU.
002500               10  PROD-SKU-PREFIX         PIC X(04).
002600               10  PROD-SKU-BODY           PIC X(16).
002700           05  PROD-NAME                   PIC X(40).
002800           05  PROD-PRICE                  PIC S9(08)V99.
002900           05  PROD-PRICE-EDIT REDEFINES PROD-PRICE
003000                                            PIC $$$,$$$,$$9.99-.
003100           05  PROD-INV-QTY                PIC 9(09).
003200           05  PROD-ACTIVE                 PIC X(01).
003300               88  PROD-IS-ACTIVE               VALUE "Y".
003400               88  PROD-IS-INACTIVE             VALUE "N".
003500           05  PROD-DESC                   PIC X(60).             CNV-2240
003600           05  PROD-LAST-UPD                   PIC 9(08).
003700           05  PROD-LAST-UPD-PARTS REDEFINES PROD-LAST-UPD.
003800               10  PROD-UPD-CCYY            PIC 9(04).
003900               10  PROD-UPD-MM              PIC 9(02).
004000               10  PROD-UPD-DD              PIC 9(02).
004100           05  FILLER                       PIC X(01).
