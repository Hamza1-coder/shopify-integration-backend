000100      ************************************************************
000200      * EVENTR       -  INBOUND INVENTORY EVENT RECORD LAYOUT
000300      *
000400      * Used By     - EVTPOST (read/rewrite - status is updated in
000500      *               place via a read-old/write-new pass), AGEDPURG
000600      *               (purges COMPLETED events past the retention
000700      *               window)
000800      *-----------------------------------------------------------
000900      * CHANGE LOG
001000      *   09/30/11  DMH  CNV-2240  ORIGINAL LAYOUT, STOREFRONT WEBHOOK
001100      *                  QUEUE REPLACES THE OLD NIGHTLY DIFF FEED
001200      *   03/11/15  TRV  CNV-2688  ADDED EVT-ERROR FOR FAILED-EVENT
001300      *                  DIAGNOSTICS REQUESTED BY OPERATIONS
001400      *   03/07/17  KLM  CNV-2910  ADDED EVT-POSTED-DATE, STAMPED BY
001500      *                  EVTPOST WHEN THE EVENT LEAVES PENDING - THE
001600      *                  30-DAY PURGE WINDOW IN AGEDPURG HAD NO DATE
001700      *                  OF ITS OWN TO WORK FROM BEFORE THIS
001800      *-----------------------------------------------------------
001900       01  EVENT-RECORD.
002000           05  EVT-ID                       PIC 9(09).
002100           05  EVT-TYPE                     PIC X(16).
002200               88  EVT-IS-INVENTORY-UPDATE      VALUE "INVENTORY-UPDATE".
002300               88  EVT-IS-PRODUCT-UPDATE        VALUE "PRODUCT-UPDATE  ".
002400           05  EVT-SKU                      PIC X(20).
002500           05  EVT-SKU-PARTS REDEFINES EVT-SKU.
002600               10  EVT-SKU-PREFIX           PIC X(04).
002700               10  EVT-SKU-BODY             PIC X(16).
002800           05  EVT-AVAILABLE                PIC 9(09).
002900           05  EVT-STATUS                   PIC X(10).
003000               88  EVT-PENDING                   VALUE "PENDING   ".
003100               88  EVT-PROCESSING                VALUE "PROCESSING".
003200               88  EVT-COMPLETED                 VALUE "COMPLETED ".
003300               88  EVT-FAILED                    VALUE "FAILED    ".
003400           05  EVT-POSTED-DATE              PIC 9(08) VALUE ZERO. CNV-2910
003500           05  EVT-POSTED-DATE-PARTS REDEFINES EVT-POSTED-DATE.   CNV-2910
003600               10  EVT-POSTED-CCYY          PIC 9(04).
003700               10  EVT-POSTED-MM            PIC 9(02).
003800               10  EVT-POSTED-DD            PIC 9(02).
003900           05  EVT-ERROR                    PIC X(60).            CNV-2688
004000           05  FILLER                       PIC X(01).
