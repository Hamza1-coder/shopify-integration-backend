000100      ************************************************************
000200      * INVLOGR      -  INVENTORY CHANGE LOG RECORD LAYOUT
000300      *
000400      * Used By     - CSVIMPRT, EVTPOST (write, EXTEND mode - log is
000500      *               append-only, chronological), INVRPT (read, for
000600      *               recent-changes and trending sections), AGEDPURG
000700      *               (read/purge entries older than the retention
000800      *               window)
000900      *-----------------------------------------------------------
001000      * CHANGE LOG
001100      *   06/14/04  JLK  CNV-1187  ORIGINAL LAYOUT
001200      *   04/02/09  SKP  CNV-1960  WIDENED LOG-REASON TO X(30) - OLD
001300      *                  16-BYTE REASON CODE TRUNCATED "WEBHOOK UPDATE"
001400      *   11/19/13  DMH  CNV-2510  ADDED LOG-DELTA REDEFINES SO THE
001500      *                  TRENDING PASS CAN PICK UP OLD/NEW WITHOUT A
001600      *                  SEPARATE SUBTRACT STEP
001700      *-----------------------------------------------------------
001800       01  INVLOG-RECORD.
001900           05  LOG-PROD-SKU                PIC X(20).
002000           05  LOG-PROD-NAME                PIC X(40).
002100           05  LOG-QTY-GROUP.
002200               10  LOG-OLD-QTY              PIC 9(09).
002300               10  LOG-NEW-QTY              PIC 9(09).
002400           05  LOG-DELTA REDEFINES LOG-QTY-GROUP.
002500               10  LOG-DELTA-OLD            PIC 9(09).
002600               10  LOG-DELTA-NEW            PIC 9(09).
002700           05  LOG-REASON                   PIC X(30).            CNV-1960
002800           05  LOG-DATE                     PIC 9(08).
002900           05  LOG-DATE-PARTS REDEFINES LOG-DATE.
003000               10  LOG-DATE-CCYY            PIC 9(04).
003100               10  LOG-DATE-MM              PIC 9(02).
003200               10  LOG-DATE-DD              PIC 9(02).
003300           05  FILLER                       PIC X(01).
