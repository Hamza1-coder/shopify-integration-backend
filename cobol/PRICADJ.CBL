000100      ************************************************************
000200      * This program is to apply a batch of percentage or fixed-
000300      *    amount price adjustment requests against the Product
000400      *    Master, CALLing PRICE-CALC to do the actual arithmetic.
000500      *
000600      * Used File
000700      *    - Price Adjustment Requests (Sequential) : PRICEADJ
000800      *    - Product Master (Sequential) : PRODMAST
000900      *
001000      ************************************************************
001100       IDENTIFICATION              DIVISION.
001200      *-----------------------------------------------------------
001300       PROGRAM-ID.                 PRICE-ADJUST.
001400       AUTHOR.                     E. A. SVENSSON.
001500       INSTALLATION.               MERCHANDISING SYSTEMS.
001600       DATE-WRITTEN.               JUNE 11, 1990.
001700       DATE-COMPILED.
001800       SECURITY.                   UNCLASSIFIED.
001900      *-----------------------------------------------------------
002000      * CHANGE LOG
002100      *   06/11/90  EAS  ORIGINAL PROGRAM - NIGHTLY FLAT MARK-UP RUN
002200      *                  AGAINST THE SUPPLIER PRICE FILE
002300      *   04/17/91  RTW  ERROR LISTING ADDED FOR PARTS NOT ON FILE
002400      *   02/03/98  RTW  Y2K - PART-NUMBER KEY WIDENED
002500      *   06/14/04  JLK  CNV-1187  REWRITTEN FOR MERCHANDISING-
002600      *                  REQUESTED PERCENTAGE/FIXED-AMOUNT BULK
002700      *                  ADJUSTMENTS AGAINST THE ONLINE CATALOG -
002800      *                  PART NUMBER REPLACED BY SKU, SUPPLIER PRICE
002900      *                  FILE DROPPED
003000      *   11/19/13  DMH  CNV-2510  REJECTS A RESULT PRICE BELOW ZERO
003100      *                  INSTEAD OF POSTING IT - REQUESTED BY AUDIT
003200      *-----------------------------------------------------------
003300       ENVIRONMENT                 DIVISION.
003400      *-----------------------------------------------------------
003500       CONFIGURATION               SECTION.
003600       SOURCE-COMPUTER.            IBM-4381.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900      *-----------------------------------------------------------
004000       INPUT-OUTPUT                SECTION.
004100       FILE-CONTROL.
004200           SELECT  ADJUST-FILE-IN
004300                   ASSIGN TO PRICEADJ
004400                   ORGANIZATION IS SEQUENTIAL
004500                   FILE STATUS IS ADJ-FILE-STAT.
004600
004700           SELECT  PRODUCT-MASTER-IO
004800                   ASSIGN TO PRODMAST
004900                   ORGANIZATION IS SEQUENTIAL
005000                   FILE STATUS IS MAST-FILE-STAT.
005100
005200           SELECT  PRODUCT-MASTER-OUT
005300                   ASSIGN TO PRODMSTN
005400                   ORGANIZATION IS SEQUENTIAL
005500                   FILE STATUS IS MSTO-FILE-STAT.
005600
005700      ************************************************************
005800       DATA                        DIVISION.
005900      *-----------------------------------------------------------
006000       FILE                        SECTION.
006100       FD  ADJUST-FILE-IN
006200           RECORD CONTAINS 32 CHARACTERS
006300           DATA RECORD IS ADJUST-RECORD.
006400       COPY ADJREC.
006500
006600       FD  PRODUCT-MASTER-IO
006700           RECORD CONTAINS 158 CHARACTERS
006800           DATA RECORD IS PROD-MASTER-RECORD.
006900       COPY PRODREC.
007000
007100       FD  PRODUCT-MASTER-OUT
007200           RECORD CONTAINS 158 CHARACTERS
007300           DATA RECORD IS PROD-MASTER-RECORD-O.
007400       01  PROD-MASTER-RECORD-O         PIC X(158).
007500
007600      *-----------------------------------------------------------
007700       WORKING-STORAGE             SECTION.
007800      *-----------------------------------------------------------
007900       01  SWITCHES-AND-COUNTERS.
008000           05  ADJ-EOF-SW               PIC X(01) VALUE "N".
008100               88  ADJ-EOF                     VALUE "Y".
008200           05  MAST-EOF-SW              PIC X(01) VALUE "N".
008300               88  MAST-EOF                    VALUE "Y".
008400           05  FOUND-SW                 PIC X(01) VALUE "N".
008500               88  SKU-FOUND                   VALUE "Y".
008600           05  TABLE-OCCURS-CNT         PIC 9(05) COMP   VALUE ZERO.
008700           05  SEARCH-INDEX             PIC 9(05) COMP.
008800
008900       77  READ-CNT                     PIC 9(07) COMP   VALUE ZERO.
009000       77  UPDATED-CNT                  PIC 9(07) COMP   VALUE ZERO.
009100       77  ERROR-CNT                    PIC 9(07) COMP   VALUE ZERO.
009200
009300       01  FILE-STATUS-GROUP.
009400           05  ADJ-FILE-STAT            PIC X(02).
009500           05  MAST-FILE-STAT           PIC X(02).
009600           05  MSTO-FILE-STAT           PIC X(02).
009700
009800      * Product Master loaded whole into a table for keyed access by
009900      * SKU - adjustment requests do not arrive in master sequence.
010000       01  PROD-TABLE-AREA.
010100           05  PROD-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
010200                                DEPENDING ON TABLE-OCCURS-CNT
010300                                INDEXED BY PT-IDX.
010400               10  PT-ID                PIC 9(09).
010500               10  PT-SKU               PIC X(20).
010600               10  PT-NAME              PIC X(40).
010700               10  PT-PRICE             PIC S9(08)V99.
010800               10  PT-INV-QTY           PIC 9(09).
010900               10  PT-ACTIVE            PIC X(01).
011000               10  PT-DESC              PIC X(60).
011100               10  PT-LAST-UPD          PIC 9(08).
011200               10  FILLER               PIC X(01).
011300
011400       01  PRICE-CALC-LINKAGE.
011500           05  LC-OLD-PRICE             PIC S9(08)V99.
011600           05  LC-ADJ-TYPE              PIC X(01).
011700           05  LC-ADJ-VALUE             PIC S9(08)V99.
011800           05  LC-RESULT-PRICE          PIC S9(08)V99.
011900
012000       77  ERROR-LINE-WS                PIC X(80).
012100
012200      ************************************************************
012300       PROCEDURE                   DIVISION.
012400      *-----------------------------------------------------------
012500      * Main procedure
012600      *-----------------------------------------------------------
012700       100-PRICE-ADJUST.
012800           PERFORM 200-INITIATE-PRICE-ADJUST.
012900           PERFORM 200-PROCESS-ADJUSTMENTS UNTIL ADJ-EOF.
013000           PERFORM 200-TERMINATE-PRICE-ADJUST.
013100
013200           STOP RUN.
013300
013400      ************************************************************
013500      * Open all files and load the Product Master into the table.
013600      *-----------------------------------------------------------
013700       200-INITIATE-PRICE-ADJUST.
013800           PERFORM 300-OPEN-ALL-FILES
013900               THRU 300-LOAD-PRODUCT-TABLE-EXIT.
014000           PERFORM 300-READ-ADJUST-FILE.
014100
014200      *-----------------------------------------------------------
014300      * One adjustment request per pass - find the product, CALL
014400      * PRICE-CALC, post the result or log the error.
014500      *-----------------------------------------------------------
014600       200-PROCESS-ADJUSTMENTS.
014700           ADD      1              TO READ-CNT.
014800           PERFORM  310-SEARCH-PRODUCT-BY-SKU.
014900           IF  SKU-FOUND
015000               PERFORM 310-CALL-PRICE-CALC
015100           ELSE
015200               STRING "PRODUCT WITH SKU " ADJ-SKU
015300                      " NOT FOUND"  DELIMITED BY SIZE
015400                      INTO ERROR-LINE-WS
015500               DISPLAY ERROR-LINE-WS
015600               ADD  1              TO ERROR-CNT
015700           END-IF.
015800           PERFORM  300-READ-ADJUST-FILE.
015900
016000      *-----------------------------------------------------------
016100      * Rewrite the Product Master from the table, display totals,
016200      * close all files.
016300      *-----------------------------------------------------------
016400       200-TERMINATE-PRICE-ADJUST.
016500           PERFORM  300-REWRITE-PRODUCT-MASTER.
016600           DISPLAY  "PRICE ADJUST COMPLETE - READ " READ-CNT
016700                    " UPDATED " UPDATED-CNT
016800                    " ERRORS "  ERROR-CNT.
016900           PERFORM  300-CLOSE-ALL-FILES.
017000
017100      ************************************************************
017200       300-OPEN-ALL-FILES.
017300           OPEN     INPUT   ADJUST-FILE-IN
017400                    INPUT   PRODUCT-MASTER-IO
017500                    OUTPUT  PRODUCT-MASTER-OUT.
017600
017700      *-----------------------------------------------------------
017800       300-LOAD-PRODUCT-TABLE.
017900           PERFORM 320-READ-MASTER-FOR-LOAD UNTIL MAST-EOF.
018000
018100       300-LOAD-PRODUCT-TABLE-EXIT.
018200           EXIT.
018300
018400      *-----------------------------------------------------------
018500       320-READ-MASTER-FOR-LOAD.
018600           READ PRODUCT-MASTER-IO
018700               AT END MOVE "Y" TO MAST-EOF-SW.
018800           IF  NOT MAST-EOF
018900               ADD 1 TO TABLE-OCCURS-CNT
019000               SET  PT-IDX TO TABLE-OCCURS-CNT
019100               MOVE PROD-ID      TO PT-ID (PT-IDX)
019200               MOVE PROD-SKU     TO PT-SKU (PT-IDX)
019300               MOVE PROD-NAME    TO PT-NAME (PT-IDX)
019400               MOVE PROD-PRICE   TO PT-PRICE (PT-IDX)
019500               MOVE PROD-INV-QTY TO PT-INV-QTY (PT-IDX)
019600               MOVE PROD-ACTIVE  TO PT-ACTIVE (PT-IDX)
019700               MOVE PROD-DESC    TO PT-DESC (PT-IDX)
019800               MOVE PROD-LAST-UPD TO PT-LAST-UPD (PT-IDX)
019900           END-IF.
020000
020100      *-----------------------------------------------------------
020200       300-READ-ADJUST-FILE.
020300           READ ADJUST-FILE-IN
020400               AT END     MOVE "Y" TO ADJ-EOF-SW
020500           END-READ.
020600
020700      *-----------------------------------------------------------
020800      * SEARCH the table for a matching SKU.
020900      *-----------------------------------------------------------
021000       310-SEARCH-PRODUCT-BY-SKU.
021100           MOVE     "N"            TO FOUND-SW.
021200           SET      PT-IDX TO 1.
021300           IF  TABLE-OCCURS-CNT > 0
021400               SEARCH PROD-TABLE-ENTRY VARYING PT-IDX
021500                   AT END MOVE "N" TO FOUND-SW
021600                   WHEN PT-SKU (PT-IDX) = ADJ-SKU
021700                       MOVE "Y" TO FOUND-SW
021800               END-SEARCH
021900           END-IF.
022000
022100      *-----------------------------------------------------------
022200      * CALL PRICE-CALC with the product's current price and the
022300      * request's type/value; a result below zero is rejected.
022400      *-----------------------------------------------------------
022500       310-CALL-PRICE-CALC.
022600           MOVE     PT-PRICE (PT-IDX)   TO LC-OLD-PRICE.
022700           MOVE     ADJ-TYPE            TO LC-ADJ-TYPE.
022800           MOVE     ADJ-VALUE           TO LC-ADJ-VALUE.
022900           CALL     "PRICE-CALC"        USING PRICE-CALC-LINKAGE.
023000           IF  LC-RESULT-PRICE < 0
023100               STRING "PRODUCT " ADJ-SKU
023200                      ": NEGATIVE PRICE" DELIMITED BY SIZE
023300                      INTO ERROR-LINE-WS
023400               DISPLAY ERROR-LINE-WS
023500               ADD  1              TO ERROR-CNT
023600           ELSE
023700               MOVE LC-RESULT-PRICE    TO PT-PRICE (PT-IDX)
023800               ADD  1                  TO UPDATED-CNT
023900           END-IF.
024000
024100      *-----------------------------------------------------------
024200      * Unload the table back to the Product Master, in table order.
024300      *-----------------------------------------------------------
024400       300-REWRITE-PRODUCT-MASTER.
024500           MOVE     1              TO SEARCH-INDEX.
024600           PERFORM  330-WRITE-TABLE-ENTRY
024700                    UNTIL SEARCH-INDEX > TABLE-OCCURS-CNT.
024800
024900      *-----------------------------------------------------------
025000       330-WRITE-TABLE-ENTRY.
025100           MOVE  PT-ID (SEARCH-INDEX)      TO PROD-ID.
025200           MOVE  PT-SKU (SEARCH-INDEX)     TO PROD-SKU.
025300           MOVE  PT-NAME (SEARCH-INDEX)    TO PROD-NAME.
025400           MOVE  PT-PRICE (SEARCH-INDEX)   TO PROD-PRICE.
025500           MOVE  PT-INV-QTY (SEARCH-INDEX) TO PROD-INV-QTY.
025600           MOVE  PT-ACTIVE (SEARCH-INDEX)  TO PROD-ACTIVE.
025700           MOVE  PT-DESC (SEARCH-INDEX)    TO PROD-DESC.
025800           MOVE  PT-LAST-UPD (SEARCH-INDEX) TO PROD-LAST-UPD.
025900           WRITE PROD-MASTER-RECORD-O FROM PROD-MASTER-RECORD.
026000           ADD   1                         TO SEARCH-INDEX.
026100
026200      *-----------------------------------------------------------
026300       300-CLOSE-ALL-FILES.
026400           CLOSE    ADJUST-FILE-IN
026500                    PRODUCT-MASTER-IO
026600                    PRODUCT-MASTER-OUT.
