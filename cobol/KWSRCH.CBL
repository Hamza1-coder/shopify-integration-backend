000100      ************************************************************
000200      * This program is to search the Product Master for the
000300      *    customer-service keyword lookup - a product matches when
000400      *    the given query text appears, without regard to case, as
000500      *    a substring of the product name, SKU, or description.
000600      *    This is the deterministic fallback used whenever the
000700      *    semantic (AI) search service is unavailable.
000800      *
000900      * Used File
001000      *    - Product Master (Sequential, Input) : PRODMAST
001100      *    - Search Query Log (Line Sequential, Extend) : SRCHLOG
001200      *
001300      ************************************************************
001400       IDENTIFICATION              DIVISION.
001500      *-----------------------------------------------------------
001600       PROGRAM-ID.                 KEYWORD-SEARCH.
001700       AUTHOR.                     S. K. PATEL.
001800       INSTALLATION.               MERCHANDISING SYSTEMS.
001900       DATE-WRITTEN.               MAY 3, 1992.
002000       DATE-COMPILED.
002100       SECURITY.                   UNCLASSIFIED.
002200      *-----------------------------------------------------------
002300      * CHANGE LOG
002400      *   05/03/92  SKP  ORIGINAL PROGRAM - AD HOC PART NUMBER
002500      *                  LOOKUP FOR CUSTOMER SERVICE WHEN THE EXACT
002600      *                  PART NUMBER OF A CATALOG ITEM IS NOT KNOWN
002700      *   02/03/98  RTW  Y2K - PART NUMBER FIELD WIDENED, REVIEWED
002800      *                  WITH NO OTHER CHANGE NEEDED
002900      *   08/12/04  SKP  CNV-1187  REWRITTEN FOR THE ONLINE CATALOG
003000      *                  - SEARCHES BY SKU INSTEAD OF PART NUMBER
003100      *   03/02/07  SKP  CNV-1710  MATCH NOW ALSO CHECKS THE PRODUCT
003200      *                  DESCRIPTION, NOT JUST NAME AND SKU
003300      *   11/19/13  DMH  CNV-2510  CASE-INSENSITIVE MATCH, RESULTS
003400      *                  CAPPED AT 20, AND EVERY QUERY NOW LOGGED TO
003500      *                  SRCHLOG FOR USAGE TRACKING REQUESTED BY THE
003600      *                  CATALOG TEAM - MARKED AS KEYWORD (NOT
003700      *                  SEMANTIC) MATCHING FOR WHEN THE AI SEARCH
003800      *                  SERVICE IS ADDED ALONGSIDE THIS PROGRAM
003900      *-----------------------------------------------------------
004000       ENVIRONMENT                 DIVISION.
004100      *-----------------------------------------------------------
004200       CONFIGURATION               SECTION.
004300       SOURCE-COMPUTER.            IBM-4381.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600      *-----------------------------------------------------------
004700       INPUT-OUTPUT                SECTION.
004800       FILE-CONTROL.
004900           SELECT  PRODUCT-MASTER-IN
005000                   ASSIGN TO PRODMAST
005100                   ORGANIZATION IS SEQUENTIAL
005200                   FILE STATUS IS MAST-FILE-STAT.
005300
005400           SELECT  SEARCH-LOG-OUT
005500                   ASSIGN TO SRCHLOG
005600                   ORGANIZATION IS LINE SEQUENTIAL
005700                   FILE STATUS IS LOG-FILE-STAT.
005800
005900      ************************************************************
006000       DATA                        DIVISION.
006100      *-----------------------------------------------------------
006200       FILE                        SECTION.
006300       FD  PRODUCT-MASTER-IN
006400           RECORD CONTAINS 158 CHARACTERS
006500           DATA RECORD IS PROD-MASTER-RECORD.
006600       COPY PRODREC.
006700
006800       FD  SEARCH-LOG-OUT
006900           RECORD CONTAINS 132 CHARACTERS
007000           DATA RECORD IS SEARCH-LOG-LINE-OUT.
007100       01  SEARCH-LOG-LINE-OUT          PIC X(132).
007200
007300      *-----------------------------------------------------------
007400       WORKING-STORAGE             SECTION.
007500      *-----------------------------------------------------------
007600       01  SWITCHES-AND-COUNTERS.
007700           05  MAST-EOF-SW              PIC X(01) VALUE "N".
007800               88  MAST-EOF                    VALUE "Y".
007900           05  SCAN-DONE-SW             PIC X(01) VALUE "N".
008000               88  SCAN-DONE                   VALUE "Y".
008100           05  TABLE-OCCURS-CNT         PIC 9(05) COMP   VALUE ZERO.
008200
008300       77  MATCH-CNT                    PIC 9(03) COMP   VALUE ZERO.
008400       77  SUBSTR-CNT                   PIC 9(03) COMP   VALUE ZERO.
008500       77  QUERY-LEN                    PIC 9(02) COMP   VALUE ZERO.
008600       77  SCAN-POS                     PIC 9(02) COMP   VALUE ZERO.
008700
008800       01  FILE-STATUS-GROUP.
008900           05  MAST-FILE-STAT           PIC X(02).
009000           05  LOG-FILE-STAT            PIC X(02).
009100
009200      * Product Master loaded whole into a table so every name, SKU
009300      * and description can be scanned for the query text without
009400      * re-reading the file once per request - catalog volumes are
009500      * small enough for this to beat an indexed data set.
009600       01  PROD-TABLE-AREA.
009700           05  PROD-TABLE-ENTRY OCCURS 0 TO 5000 TIMES
009800                                DEPENDING ON TABLE-OCCURS-CNT
009900                                INDEXED BY PT-IDX.
010000               10  PT-SKU               PIC X(20).
010100               10  PT-NAME              PIC X(40).
010200               10  PT-DESC              PIC X(60).
010300               10  PT-ACTIVE            PIC X(01).
010400                   88  PT-IS-ACTIVE         VALUE "Y".
010500               10  FILLER               PIC X(01).
010600
010700      * Query text as keyed in, its upper-cased working copy used for
010800      * the case-insensitive compare, and the three upper-cased
010900      * working copies of the current table entry's searchable
011000      * fields.
011100       01  QUERY-WORK-AREA.
011200           05  QUERY-TEXT               PIC X(40).
011300           05  QUERY-UPPER              PIC X(40).
011400           05  QUERY-UPPER-PARTS REDEFINES QUERY-UPPER.
011500               10  QUERY-UPPER-BYTE     PIC X(01) OCCURS 40 TIMES.
011600           05  UPPER-NAME               PIC X(40).
011700           05  UPPER-SKU                PIC X(20).
011800           05  UPPER-DESC               PIC X(60).
011900
012000       01  LOWER-CASE-ALPHABET          PIC X(26) VALUE
012100           "abcdefghijklmnopqrstuvwxyz".
012200       01  UPPER-CASE-ALPHABET          PIC X(26) VALUE
012300           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012400
012500      * One line written to SRCHLOG for every query run, whether or
012600      * not it produced any matches.
012700       01  SEARCH-LOG-LINE.
012800           05  FILLER                   PIC X(07) VALUE "QUERY: ".
012900           05  SLL-QUERY                PIC X(40).
013000           05  FILLER                   PIC X(03) VALUE SPACES.
013100           05  FILLER                   PIC X(08) VALUE "RESULTS:".
013200           05  SLL-RESULT-CNT           PIC ZZ9.
013300           05  FILLER                   PIC X(03) VALUE SPACES.
013400           05  SLL-MATCH-TYPE           PIC X(07) VALUE "KEYWORD".
013500           05  FILLER                   PIC X(44) VALUE SPACES.
013600
013700      ************************************************************
013800       PROCEDURE                   DIVISION.
013900      *-----------------------------------------------------------
014000      * Main procedure
014100      *-----------------------------------------------------------
014200       100-KEYWORD-SEARCH.
014300           PERFORM 200-INITIATE-SEARCH.
014400           PERFORM 200-SCAN-PRODUCT-TABLE.
014500           PERFORM 200-TERMINATE-SEARCH.
014600
014700           STOP RUN.
014800
014900      ************************************************************
015000      * Open files, load the product table, accept the query and
015100      * get it ready for a case-insensitive compare.
015200      *-----------------------------------------------------------
015300       200-INITIATE-SEARCH.
015400           PERFORM 300-OPEN-SEARCH-FILES.
015500           PERFORM 300-LOAD-PRODUCT-TABLE.
015600           PERFORM 300-ACCEPT-QUERY
015700               THRU 300-PREPARE-QUERY-EXIT.
015800
015900      *-----------------------------------------------------------
016000      * Walk the table once, in master order, checking every active
016100      * product until 20 matches are found or the table is exhausted.
016200      *-----------------------------------------------------------
016300       200-SCAN-PRODUCT-TABLE.
016400           IF  QUERY-LEN > 0
016500           AND TABLE-OCCURS-CNT > 0
016600               SET  PT-IDX TO 1
016700               PERFORM 300-CHECK-ONE-PRODUCT
016800                   UNTIL PT-IDX > TABLE-OCCURS-CNT
016900           END-IF.
017000
017100      *-----------------------------------------------------------
017200      * Log the query and its result count, display the final tally,
017300      * and close up.
017400      *-----------------------------------------------------------
017500       200-TERMINATE-SEARCH.
017600           PERFORM 300-WRITE-SEARCH-LOG-ENTRY.
017700           DISPLAY  "KEYWORD SEARCH COMPLETE - QUERY '" QUERY-TEXT
017800                    "' MATCHES " MATCH-CNT.
017900           PERFORM 300-CLOSE-SEARCH-FILES.
018000
018100      ************************************************************
018200       300-OPEN-SEARCH-FILES.
018300           OPEN     INPUT   PRODUCT-MASTER-IN.
018400           OPEN     EXTEND  SEARCH-LOG-OUT.
018500
018600      *-----------------------------------------------------------
018700       300-LOAD-PRODUCT-TABLE.
018800           PERFORM  310-READ-MASTER-FOR-LOAD UNTIL MAST-EOF.
018900
019000      *-----------------------------------------------------------
019100       310-READ-MASTER-FOR-LOAD.
019200           READ     PRODUCT-MASTER-IN
019300               AT END     MOVE "Y" TO MAST-EOF-SW
019400               NOT AT END PERFORM 320-ADD-TABLE-ENTRY
019500           END-READ.
019600
019700      *-----------------------------------------------------------
019800       320-ADD-TABLE-ENTRY.
019900           ADD      1                       TO TABLE-OCCURS-CNT.
020000           SET      PT-IDX                  TO TABLE-OCCURS-CNT.
020100           MOVE     PROD-SKU                TO PT-SKU (PT-IDX).
020200           MOVE     PROD-NAME               TO PT-NAME (PT-IDX).
020300           MOVE     PROD-DESC               TO PT-DESC (PT-IDX).
020400           MOVE     PROD-ACTIVE             TO PT-ACTIVE (PT-IDX).
020500
020600      *-----------------------------------------------------------
020700      * Batch ACCEPT with no FROM clause - this program is driven by
020800      * a single query-text parameter card, not a terminal screen.
020900      *-----------------------------------------------------------
021000       300-ACCEPT-QUERY.
021100           MOVE     SPACES                  TO QUERY-TEXT.
021200           ACCEPT   QUERY-TEXT.
021300
021400      *-----------------------------------------------------------
021500       300-PREPARE-QUERY.
021600           MOVE     QUERY-TEXT              TO QUERY-UPPER.
021700           INSPECT  QUERY-UPPER CONVERTING LOWER-CASE-ALPHABET
021800                                         TO UPPER-CASE-ALPHABET.
021900           MOVE     40                      TO SCAN-POS.
022000           MOVE     "N"                     TO SCAN-DONE-SW.
022100           PERFORM  310-BACK-UP-SCAN-POSITION UNTIL SCAN-DONE.
022200           MOVE     SCAN-POS                TO QUERY-LEN.
022300
022400       300-PREPARE-QUERY-EXIT.
022500           EXIT.
022600
022700      *-----------------------------------------------------------
022800      * Backs QUERY-LEN off of 40 to the last non-blank byte of the
022900      * upper-cased query, without reference-modifying position zero.
023000      *-----------------------------------------------------------
023100       310-BACK-UP-SCAN-POSITION.
023200           IF  SCAN-POS = 0
023300               MOVE "Y"                    TO SCAN-DONE-SW
023400           ELSE
023500               IF  QUERY-UPPER-BYTE (SCAN-POS) NOT = SPACE
023600                   MOVE "Y"                TO SCAN-DONE-SW
023700               ELSE
023800                   SUBTRACT 1              FROM SCAN-POS
023900               END-IF
024000           END-IF.
024100
024200      *-----------------------------------------------------------
024300      * One pass of the table - only active products are tested, and
024400      * once 20 matches are on hand the rest of the table is skipped.
024500      *-----------------------------------------------------------
024600       300-CHECK-ONE-PRODUCT.
024700           IF  PT-IS-ACTIVE (PT-IDX)
024800           AND MATCH-CNT < 20
024900               PERFORM 310-TEST-FOR-MATCH
025000           END-IF.
025100           SET      PT-IDX UP BY 1.
025200
025300      *-----------------------------------------------------------
025400      * A product matches when the query text appears, case-
025500      * insensitively, as a substring of name, SKU, or description -
025600      * checked in that order, stopping as soon as one hits.
025700      *-----------------------------------------------------------
025800       310-TEST-FOR-MATCH.
025900           MOVE     PT-NAME (PT-IDX)        TO UPPER-NAME.
026000           MOVE     PT-SKU (PT-IDX)         TO UPPER-SKU.
026100           MOVE     PT-DESC (PT-IDX)        TO UPPER-DESC.
026200           INSPECT  UPPER-NAME  CONVERTING LOWER-CASE-ALPHABET
026300                                         TO UPPER-CASE-ALPHABET.
026400           INSPECT  UPPER-SKU   CONVERTING LOWER-CASE-ALPHABET
026500                                         TO UPPER-CASE-ALPHABET.
026600           INSPECT  UPPER-DESC  CONVERTING LOWER-CASE-ALPHABET
026700                                         TO UPPER-CASE-ALPHABET.
026800           MOVE     0                       TO SUBSTR-CNT.
026900           INSPECT  UPPER-NAME TALLYING SUBSTR-CNT
027000                    FOR ALL QUERY-UPPER (1:QUERY-LEN).
027100           IF  SUBSTR-CNT = 0
027200               INSPECT UPPER-SKU TALLYING SUBSTR-CNT
027300                    FOR ALL QUERY-UPPER (1:QUERY-LEN)
027400           END-IF.
027500           IF  SUBSTR-CNT = 0
027600               INSPECT UPPER-DESC TALLYING SUBSTR-CNT
027700                    FOR ALL QUERY-UPPER (1:QUERY-LEN)
027800           END-IF.
027900           IF  SUBSTR-CNT > 0
028000               PERFORM 320-PRINT-MATCH
028100           END-IF.
028200
028300      *-----------------------------------------------------------
028400       320-PRINT-MATCH.
028500           ADD      1                       TO MATCH-CNT.
028600           DISPLAY  "MATCH " MATCH-CNT " SKU=" PT-SKU (PT-IDX)
028700                    " NAME=" PT-NAME (PT-IDX).
028800
028900      *-----------------------------------------------------------
029000       300-WRITE-SEARCH-LOG-ENTRY.
029100           MOVE     QUERY-TEXT              TO SLL-QUERY.
029200           MOVE     MATCH-CNT               TO SLL-RESULT-CNT.
029300           WRITE    SEARCH-LOG-LINE-OUT FROM SEARCH-LOG-LINE.
029400
029500      *-----------------------------------------------------------
029600       300-CLOSE-SEARCH-FILES.
029700           CLOSE    PRODUCT-MASTER-IN
029800                    SEARCH-LOG-OUT.
