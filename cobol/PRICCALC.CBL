000100      ************************************************************
000200      * This program is the sub program to compute a new product
000300      *    price from a percentage or fixed-amount price-adjustment
000400      *    request.
000500      *
000600      ************************************************************
000700       IDENTIFICATION              DIVISION.
000800      *-----------------------------------------------------------
000900       PROGRAM-ID.                 PRICE-CALC.
001000       AUTHOR.                     E. A. SVENSSON.
001100       INSTALLATION.               MERCHANDISING SYSTEMS.
001200       DATE-WRITTEN.               JUNE 11, 1990.
001300       DATE-COMPILED.
001400       SECURITY.                   UNCLASSIFIED.
001500      *-----------------------------------------------------------
001600      * CHANGE LOG
001700      *   06/11/90  EAS  ORIGINAL PROGRAM
001800      *   02/03/98  RTW  Y2K - NO DATE FIELDS IN THIS SUBPROGRAM,
001900      *                  REVIEWED AND PASSED WITH NO CHANGE
002000      *   06/14/04  JLK  CNV-1187  REWRITTEN FOR THE TWO CATALOG
002100      *                  ADJUSTMENT TYPES - PERCENTAGE AND FIXED
002200      *                  AMOUNT - REPLACES THE OLD FLAT MARK-UP-
002300      *                  PERCENT-ONLY CALCULATION
002400      *   11/19/13  DMH  CNV-2510  CALLER NOW TESTS LS-RESULT-PRICE
002500      *                  FOR A NEGATIVE RESULT ITSELF - THIS PROGRAM
002600      *                  ONLY COMPUTES
002700      *-----------------------------------------------------------
002800       ENVIRONMENT                 DIVISION.
002900      *-----------------------------------------------------------
003000       CONFIGURATION               SECTION.
003100       SOURCE-COMPUTER.            IBM-4381.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400      *-----------------------------------------------------------
003500      ************************************************************
003600       DATA                        DIVISION.
003700      *-----------------------------------------------------------
003800       WORKING-STORAGE             SECTION.
003900       77  WORK-FACTOR-WS               PIC S9(06)V9999 COMP.
004000
004100       LINKAGE                     SECTION.
004200      *-----------------------------------------------------------
004300      * Every money field here also carries an edited REDEFINES, the
004400      * same way PRODREC carries PROD-PRICE-EDIT, so a trace DISPLAY
004500      * never has to show raw signed zoned decimal to whoever is
004600      * reading the job log.
004700       01  LINK-PARAMETERS.
004800           05  LS-OLD-PRICE             PIC S9(08)V99.
004900           05  LS-OLD-PRICE-EDIT REDEFINES LS-OLD-PRICE
005000                                        PIC $$$,$$$,$$9.99-.
005100           05  LS-ADJ-TYPE              PIC X(01).
005200               88  LS-IS-PERCENTAGE           VALUE "P".
005300               88  LS-IS-FIXED-AMOUNT         VALUE "F".
005400           05  LS-ADJ-VALUE             PIC S9(08)V99.
005500           05  LS-ADJ-VALUE-EDIT REDEFINES LS-ADJ-VALUE
005600                                        PIC $$$,$$$,$$9.99-.
005700           05  LS-RESULT-PRICE          PIC S9(08)V99.
005800           05  LS-RESULT-PRICE-EDIT REDEFINES LS-RESULT-PRICE
005900                                        PIC $$$,$$$,$$9.99-.
006000
006100      ************************************************************
006200       PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
006300      *-----------------------------------------------------------
006400      * Main procedure
006500      *-----------------------------------------------------------
006600       100-COMPUTE-NEW-PRICE.
006700           PERFORM 200-A-DETERMINE-ADJUSTMENT
006800               THRU 200-C-TRACE-EXIT.
006900
007000           EXIT    PROGRAM.
007100
007200      *-----------------------------------------------------------
007300      * 200-A through 200-C run as one THRU range - work out the new
007400      * price, then trace old/adjustment/new to the job log before
007500      * returning control to the caller.
007600      *-----------------------------------------------------------
007700       200-A-DETERMINE-ADJUSTMENT.
007800           EVALUATE TRUE
007900               WHEN LS-IS-PERCENTAGE
008000                   PERFORM 210-APPLY-PERCENTAGE
008100               WHEN LS-IS-FIXED-AMOUNT
008200                   PERFORM 210-APPLY-FIXED-AMOUNT
008300               WHEN OTHER
008400                   MOVE LS-OLD-PRICE    TO LS-RESULT-PRICE
008500           END-EVALUATE.
008600
008700       200-B-TRACE-RESULT.
008800           DISPLAY  "PRICE-CALC OLD=" LS-OLD-PRICE-EDIT
008900                    " ADJ=" LS-ADJ-VALUE-EDIT
009000                    " NEW=" LS-RESULT-PRICE-EDIT.
009100
009200       200-C-TRACE-EXIT.
009300           EXIT.
009400
009500      *-----------------------------------------------------------
009600      * New price = old price * (1 + value / 100).
009700      *-----------------------------------------------------------
009800       210-APPLY-PERCENTAGE.
009900           COMPUTE WORK-FACTOR-WS ROUNDED =
010000                   1 + (LS-ADJ-VALUE / 100).
010100           COMPUTE LS-RESULT-PRICE ROUNDED =
010200                   LS-OLD-PRICE * WORK-FACTOR-WS.
010300
010400      *-----------------------------------------------------------
010500      * New price = old price + value.
010600      *-----------------------------------------------------------
010700       210-APPLY-FIXED-AMOUNT.
010800           COMPUTE LS-RESULT-PRICE ROUNDED =
010900                   LS-OLD-PRICE + LS-ADJ-VALUE.
