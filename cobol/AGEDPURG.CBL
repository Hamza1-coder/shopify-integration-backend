000100      ************************************************************
000200      * This program is to purge aged records from the Inventory
000300      *    Change Log, the Task Execution history, and the Inbound
000400      *    Inventory Event queue, each against its own retention
000500      *    window, by copying the records to be kept forward to a
000600      *    new generation of the file.
000700      *
000800      * Used File
000900      *    - Inventory Change Log (Sequential) : INVLOG / INVLOGN
001000      *    - Task Execution History (Sequential) : TASKEXEC / TASKEXN
001100      *    - Inventory Events (Sequential) : INVEVENT / INVEVTN
001200      *
001300      ************************************************************
001400       IDENTIFICATION              DIVISION.
001500      *-----------------------------------------------------------
001600       PROGRAM-ID.                 AGED-PURGE.
001700       AUTHOR.                     D. M. HARTIGAN.
001800       INSTALLATION.               MERCHANDISING SYSTEMS.
001900       DATE-WRITTEN.               MARCH 6, 1988.
002000       DATE-COMPILED.
002100       SECURITY.                   UNCLASSIFIED.
002200      *-----------------------------------------------------------
002300      * CHANGE LOG
002400      *   03/06/88  DMH  ORIGINAL PROGRAM - WEEKLY MASTER FILE
002500      *                  REBUILD, A STRAIGHT FILE-TO-FILE COPY OF
002600      *                  THE PART NUMBER MASTER AND ITS HISTORY
002700      *                  FILES TO A NEW GENERATION EACH WEEK
002800      *   02/03/98  RTW  Y2K - DATE WORK AREAS CONVERTED TO CCYYMMDD
002900      *   04/02/09  SKP  CNV-1960  CONVERTED THE WEEKLY MASTER FILE
003000      *                  REBUILD TO A STRAIGHT FILE-TO-FILE COPY FOR
003100      *                  THE NEW SEQUENTIAL LAYOUTS
003200      *   11/19/13  DMH  CNV-2510  REWRITTEN AS A RETENTION PURGE -
003300      *                  DROPS INVENTORY LOG ENTRIES OVER 90 DAYS
003400      *                  AND COMPLETED TASK/EVENT ENTRIES OVER 30
003500      *                  DAYS INSTEAD OF COPYING EVERY RECORD FORWARD
003600      *   11/19/13  DMH  CNV-2510  ADDED THE EVENT QUEUE PURGE PASS
003700      *                  - OPERATIONS WAS LETTING COMPLETED WEBHOOK
003800      *                  EVENTS PILE UP WITH NO CLEANUP AT ALL
003900      *   03/07/17  KLM  CNV-2910  EVENT QUEUE PURGE NOW APPLIES THE
004000      *                  30-DAY CUTOFF TEST INSTEAD OF DROPPING EVERY
004100      *                  COMPLETED EVENT ON SIGHT - EVENTR CARRIES
004200      *                  EVT-POSTED-DATE AS OF THIS SAME TICKET
004300      *-----------------------------------------------------------
004400       ENVIRONMENT                 DIVISION.
004500      *-----------------------------------------------------------
004600       CONFIGURATION               SECTION.
004700       SOURCE-COMPUTER.            IBM-4381.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000      *-----------------------------------------------------------
005100       INPUT-OUTPUT                SECTION.
005200       FILE-CONTROL.
005300           SELECT  INVLOG-FILE-IN
005400                   ASSIGN TO INVLOG
005500                   ORGANIZATION IS SEQUENTIAL
005600                   FILE STATUS IS LOGI-FILE-STAT.
005700
005800           SELECT  INVLOG-FILE-OUT
005900                   ASSIGN TO INVLOGN
006000                   ORGANIZATION IS SEQUENTIAL
006100                   FILE STATUS IS LOGO-FILE-STAT.
006200
006300           SELECT  TASKEXEC-FILE-IN
006400                   ASSIGN TO TASKEXEC
006500                   ORGANIZATION IS SEQUENTIAL
006600                   FILE STATUS IS TEI-FILE-STAT.
006700
006800           SELECT  TASKEXEC-FILE-OUT
006900                   ASSIGN TO TASKEXN
007000                   ORGANIZATION IS SEQUENTIAL
007100                   FILE STATUS IS TEO-FILE-STAT.
007200
007300           SELECT  EVENT-FILE-IN
007400                   ASSIGN TO INVEVENT
007500                   ORGANIZATION IS SEQUENTIAL
007600                   FILE STATUS IS EVTI-FILE-STAT.
007700
007800           SELECT  EVENT-FILE-OUT
007900                   ASSIGN TO INVEVTN
008000                   ORGANIZATION IS SEQUENTIAL
008100                   FILE STATUS IS EVTO-FILE-STAT.
008200
008300      ************************************************************
008400       DATA                        DIVISION.
008500      *-----------------------------------------------------------
008600       FILE                        SECTION.
008700       FD  INVLOG-FILE-IN
008800           RECORD CONTAINS 117 CHARACTERS
008900           DATA RECORD IS INVLOG-RECORD.
009000       COPY INVLOGR.
009100
009200       FD  INVLOG-FILE-OUT
009300           RECORD CONTAINS 117 CHARACTERS
009400           DATA RECORD IS INVLOG-RECORD-O.
009500       01  INVLOG-RECORD-O              PIC X(117).
009600
009700       FD  TASKEXEC-FILE-IN
009800           RECORD CONTAINS 162 CHARACTERS
009900           DATA RECORD IS TASKEXEC-RECORD.
010000       COPY TASKEXR.
010100
010200       FD  TASKEXEC-FILE-OUT
010300           RECORD CONTAINS 162 CHARACTERS
010400           DATA RECORD IS TASKEXEC-RECORD-O.
010500       01  TASKEXEC-RECORD-O            PIC X(162).
010600
010700       FD  EVENT-FILE-IN
010800           RECORD CONTAINS 133 CHARACTERS
010900           DATA RECORD IS EVENT-RECORD.
011000       COPY EVENTR.
011100
011200       FD  EVENT-FILE-OUT
011300           RECORD CONTAINS 133 CHARACTERS
011400           DATA RECORD IS EVENT-RECORD-O.
011500       01  EVENT-RECORD-O                PIC X(133).
011600
011700      *-----------------------------------------------------------
011800       WORKING-STORAGE             SECTION.
011900      *-----------------------------------------------------------
012000       01  SWITCHES-AND-COUNTERS.
012100           05  EOF-SW                   PIC X(01) VALUE "N".
012200               88  NOMORE-RECORD               VALUE "Y".
012300
012400       77  LOG-KEPT-CNT                 PIC 9(07) COMP   VALUE ZERO.
012500       77  LOG-PURGED-CNT               PIC 9(07) COMP   VALUE ZERO.
012600       77  TASKEXEC-KEPT-CNT            PIC 9(07) COMP   VALUE ZERO.
012700       77  TASKEXEC-PURGED-CNT          PIC 9(07) COMP   VALUE ZERO.
012800       77  EVENT-KEPT-CNT               PIC 9(07) COMP   VALUE ZERO.
012900       77  EVENT-PURGED-CNT             PIC 9(07) COMP   VALUE ZERO.
013000
013100       01  FILE-STATUS-GROUP.
013200           05  LOGI-FILE-STAT           PIC X(02).
013300           05  LOGO-FILE-STAT           PIC X(02).
013400           05  TEI-FILE-STAT            PIC X(02).
013500           05  TEO-FILE-STAT            PIC X(02).
013600           05  EVTI-FILE-STAT           PIC X(02).
013700           05  EVTO-FILE-STAT           PIC X(02).
013800
013900       01  CURRENT-DATE-WS.
014000           05  CUR-CCYY                 PIC 9(04).
014100           05  CUR-MM                   PIC 9(02).
014200           05  CUR-DD                   PIC 9(02).
014300           05  CUR-TIME                 PIC 9(08).
014400
014500      * Day-count work area - dates are reduced to a 30-day-month
014600      * ordinal so ageing is a straight subtraction, no Julian
014700      * conversion is carried in this shop.
014800       01  DATE-ARITHMETIC-WS.
014900           05  TODAY-DAYS-WS            PIC S9(09) COMP.
015000           05  CUTOFF-90-DAYS-WS        PIC S9(09) COMP.
015100           05  CUTOFF-30-DAYS-WS        PIC S9(09) COMP.
015200           05  RECORD-DAYS-WS           PIC S9(09) COMP.
015300
015400      ************************************************************
015500       PROCEDURE                   DIVISION.
015600      *-----------------------------------------------------------
015700      * Main procedure
015800      *-----------------------------------------------------------
015900       100-AGED-PURGE.
016000           PERFORM 150-COMPUTE-CUTOFF-DATES
016100               THRU 200-PURGE-INVENTORY-LOG-EXIT.
016200           PERFORM 200-PURGE-TASKEXEC-HISTORY.
016300           PERFORM 200-PURGE-INVENTORY-EVENTS.
016400           DISPLAY  "AGED PURGE COMPLETE"
016500           DISPLAY  "  INVENTORY LOG    KEPT " LOG-KEPT-CNT
016600                    " PURGED " LOG-PURGED-CNT
016700           DISPLAY  "  TASK EXECUTIONS  KEPT " TASKEXEC-KEPT-CNT
016800                    " PURGED " TASKEXEC-PURGED-CNT
016900           DISPLAY  "  INVENTORY EVENTS KEPT " EVENT-KEPT-CNT
017000                    " PURGED " EVENT-PURGED-CNT.
017100
017200           STOP RUN.
017300
017400      *-----------------------------------------------------------
017500      * Today, as a 30/360 day-count ordinal, and the two retention
017600      * cutoffs (90-day log, 30-day task/event history) derived
017700      * from it.
017800      *-----------------------------------------------------------
017900       150-COMPUTE-CUTOFF-DATES.
018000           ACCEPT   CURRENT-DATE-WS FROM DATE YYYYMMDD.
018100           COMPUTE  TODAY-DAYS-WS = CUR-CCYY * 360
018200                                  + CUR-MM * 30
018300                                  + CUR-DD.
018400           COMPUTE  CUTOFF-90-DAYS-WS = TODAY-DAYS-WS - 90.
018500           COMPUTE  CUTOFF-30-DAYS-WS = TODAY-DAYS-WS - 30.
018600
018700      ************************************************************
018800      * Inventory Change Log - unconditional age purge, no status
018900      * on this record, so age alone decides.
019000      *-----------------------------------------------------------
019100       200-PURGE-INVENTORY-LOG.
019200           PERFORM 300-INITIATE-LOG-PURGE.
019300           PERFORM 300-PROCEED-LOG-PURGE UNTIL NOMORE-RECORD.
019400           PERFORM 300-TERMINATE-LOG-PURGE.
019500
019600       200-PURGE-INVENTORY-LOG-EXIT.
019700           EXIT.
019800
019900      *-----------------------------------------------------------
020000       300-INITIATE-LOG-PURGE.
020100           OPEN     INPUT   INVLOG-FILE-IN
020200                    OUTPUT  INVLOG-FILE-OUT.
020300           MOVE     "N"            TO EOF-SW.
020400           PERFORM  400-READ-LOG-FILE-IN.
020500
020600      *-----------------------------------------------------------
020700       300-PROCEED-LOG-PURGE.
020800           COMPUTE  RECORD-DAYS-WS = LOG-DATE-CCYY * 360
020900                                    + LOG-DATE-MM * 30
021000                                    + LOG-DATE-DD.
021100           IF  RECORD-DAYS-WS < CUTOFF-90-DAYS-WS
021200               ADD 1 TO LOG-PURGED-CNT
021300           ELSE
021400               WRITE INVLOG-RECORD-O FROM INVLOG-RECORD
021500               ADD  1 TO LOG-KEPT-CNT
021600           END-IF.
021700           PERFORM  400-READ-LOG-FILE-IN.
021800
021900      *-----------------------------------------------------------
022000       300-TERMINATE-LOG-PURGE.
022100           CLOSE    INVLOG-FILE-IN
022200                    INVLOG-FILE-OUT.
022300
022400      ************************************************************
022500      * Task Execution History - only a COMPLETED entry past the
022600      * window is purged; RUNNING/PENDING/FAILED entries are always
022700      * kept regardless of age.
022800      *-----------------------------------------------------------
022900       200-PURGE-TASKEXEC-HISTORY.
023000           PERFORM 300-INITIATE-TASKEXEC-PURGE.
023100           PERFORM 300-PROCEED-TASKEXEC-PURGE UNTIL NOMORE-RECORD.
023200           PERFORM 300-TERMINATE-TASKEXEC-PURGE.
023300
023400      *-----------------------------------------------------------
023500       300-INITIATE-TASKEXEC-PURGE.
023600           OPEN     INPUT   TASKEXEC-FILE-IN
023700                    OUTPUT  TASKEXEC-FILE-OUT.
023800           MOVE     "N"            TO EOF-SW.
023900           PERFORM  400-READ-TASKEXEC-FILE-IN.
024000
024100      *-----------------------------------------------------------
024200       300-PROCEED-TASKEXEC-PURGE.
024300           COMPUTE  RECORD-DAYS-WS = TE-DATE-CCYY * 360
024400                                    + TE-DATE-MM * 30
024500                                    + TE-DATE-DD.
024600           IF  TE-COMPLETED AND RECORD-DAYS-WS < CUTOFF-30-DAYS-WS
024700               ADD 1 TO TASKEXEC-PURGED-CNT
024800           ELSE
024900               WRITE TASKEXEC-RECORD-O FROM TASKEXEC-RECORD
025000               ADD  1 TO TASKEXEC-KEPT-CNT
025100           END-IF.
025200           PERFORM  400-READ-TASKEXEC-FILE-IN.
025300
025400      *-----------------------------------------------------------
025500       300-TERMINATE-TASKEXEC-PURGE.
025600           CLOSE    TASKEXEC-FILE-IN
025700                    TASKEXEC-FILE-OUT.
025800
025900      ************************************************************
026000      * Inbound Inventory Events - only a COMPLETED event past the
026100      * window is purged; PENDING/PROCESSING/FAILED stay on file.
026200      *-----------------------------------------------------------
026300       200-PURGE-INVENTORY-EVENTS.
026400           PERFORM 300-INITIATE-EVENT-PURGE.
026500           PERFORM 300-PROCEED-EVENT-PURGE UNTIL NOMORE-RECORD.
026600           PERFORM 300-TERMINATE-EVENT-PURGE.
026700
026800      *-----------------------------------------------------------
026900      * CNV-2910 gave the event record its own EVT-POSTED-DATE, so
027000      * a COMPLETED event is purged on the same 30-day cutoff test
027100      * applied to the TE history above it, not on status alone.
027200      *-----------------------------------------------------------
027300       300-INITIATE-EVENT-PURGE.
027400           OPEN     INPUT   EVENT-FILE-IN
027500                    OUTPUT  EVENT-FILE-OUT.
027600           MOVE     "N"            TO EOF-SW.
027700           PERFORM  400-READ-EVENT-FILE-IN.
027800
027900      *-----------------------------------------------------------
028000       300-PROCEED-EVENT-PURGE.
028100           COMPUTE  RECORD-DAYS-WS = EVT-POSTED-CCYY * 360
028200                                    + EVT-POSTED-MM * 30
028300                                    + EVT-POSTED-DD.
028400           IF  EVT-COMPLETED AND RECORD-DAYS-WS < CUTOFF-30-DAYS-WS
028500               ADD 1 TO EVENT-PURGED-CNT
028600           ELSE
028700               WRITE EVENT-RECORD-O FROM EVENT-RECORD
028800               ADD  1 TO EVENT-KEPT-CNT
028900           END-IF.
029000           PERFORM  400-READ-EVENT-FILE-IN.
029100
029200      *-----------------------------------------------------------
029300       300-TERMINATE-EVENT-PURGE.
029400           CLOSE    EVENT-FILE-IN
029500                    EVENT-FILE-OUT.
029600
029700      ************************************************************
029800       400-READ-LOG-FILE-IN.
029900           READ INVLOG-FILE-IN
030000               AT END     MOVE "Y" TO EOF-SW
030100           END-READ.
030200
030300      *-----------------------------------------------------------
030400       400-READ-TASKEXEC-FILE-IN.
030500           READ TASKEXEC-FILE-IN
030600               AT END     MOVE "Y" TO EOF-SW
030700           END-READ.
030800
030900      *-----------------------------------------------------------
031000       400-READ-EVENT-FILE-IN.
031100           READ EVENT-FILE-IN
031200               AT END     MOVE "Y" TO EOF-SW
031300           END-READ.
